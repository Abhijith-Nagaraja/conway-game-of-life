000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        CNWYBTCH.
000300 AUTHOR.            J. STRAUSS.
000400 INSTALLATION.      ACAD-COMP-CTR.
000500 DATE-WRITTEN.      04/14/1986.
000600 DATE-COMPILED.
000700 SECURITY.          INTERNAL USE ONLY - ACADEMIC COMPUTING CENTER.
000800*
000900*****************************************************************
001000***
001100***   CNWYBTCH  --  LIFE BOARD EVOLUTION SYSTEM, NIGHTLY BATCH
001200***
001300***   THIS PROGRAM WAS ORIGINALLY WRITTEN FOR THE RESEARCH
001400***   COMPUTING GROUP TO RUN CONWAY'S "GAME OF LIFE" CELL BOARDS
001500***   OVERNIGHT AGAINST A QUEUE OF EVOLUTION REQUESTS SUBMITTED
001600***   DURING THE DAY BY THE CELLULAR-AUTOMATA RESEARCH TERMINAL.
001700***   THE DAYTIME SYSTEM ONLY QUEUES REQUESTS -- ALL ACTUAL BOARD
001800***   EVOLUTION HAPPENS HERE, IN THIS JOB, AGAINST THE BOARDS
001900***   MASTER FILE.
002000***
002100***   A "BOARD" IS A RECTANGULAR GRID OF LIVE/DEAD CELLS, UP TO
002200***   20 ROWS BY 20 COLUMNS.  EACH TRANSACTION ASKS THIS PROGRAM
002300***   TO FETCH A BOARD AS-IS, STEP IT FORWARD ONE GENERATION, RUN
002400***   IT FORWARD N GENERATIONS, OR RUN IT UNTIL IT SETTLES INTO A
002500***   FINAL STATE (STEADY OR CYCLING).  THE UPDATED BOARDS MASTER
002600***   AND A RESULTS FILE FOR THE REQUESTING TERMINAL ARE BOTH
002700***   WRITTEN, ALONG WITH THE USUAL CONTROL-TOTAL REPORT.
002800***
002900***   INPUT FILES  -- BOARDIN (BOARDS MASTER), REQSTIN (TXN QUEUE)
003000***   OUTPUT FILES -- BOARDOUT (UPDATED BOARDS MASTER), RESULTS
003100***                   (ONE RECORD PER TRANSACTION), RPTFILE (THE
003200***                   CONTROL REPORT BELOW)
003300***
003400***   NOTHING IN THIS JOB TOUCHES A DATA BASE -- THE RESEARCH
003500***   GROUP'S BOARD POOL IS SMALL ENOUGH (SEE RCG-098 BELOW) TO
003600***   HOLD ENTIRELY IN AN IN-MEMORY TABLE FOR THE DURATION OF THE
003700***   RUN, SEARCHED BY SEARCH ALL SINCE IT IS LOADED IN BOARD-ID
003800***   ORDER OFF THE MASTER FILE.
003900***
004000*****************************************************************
004100*
004200*****************************************************************
004300***                       CHANGE LOG
004400***---------------------------------------------------------------
004500*** DATE       BY    TICKET   DESCRIPTION
004600***---------------------------------------------------------------
004700*** 04/14/86   JS    INIT     ORIGINAL PROGRAM.  SINGLE-STEP AND
004800***                           MULTI-STEP EVOLUTION ONLY, NO
004900***                           FINAL-STATE SEARCH.
005000*** 09/02/86   JS    RCG-014  ADDED BOUNDED (NON-WRAP) EDGES PER
005100***                           RESEARCH GROUP REQUEST -- PRIOR CUT
005200***                           WAS WRAPPING TOP/BOTTOM EDGES.
005300*** 03/11/88   RTM   RCG-061  ADDED 'F' FINAL-STATE ACTION WITH A
005400***                           1000-ITERATION SAFETY CAP.  BOARDS
005500***                           THAT OSCILLATE FOREVER WERE LOOPING
005600***                           THE JOB OVERNIGHT.
005700*** 11/20/89   RTM   RCG-073  ADDED CYCLE DETECTION TO THE FINAL-
005800***                           STATE SEARCH -- OSCILLATORS WERE
005900***                           HITTING THE CAP EVERY TIME INSTEAD
006000***                           OF REPORTING A CLEAN FINAL STATE.
006100*** 06/04/91   PKL   RCG-098  RAISED BOARD TABLE FROM 500 TO 2000
006200***                           ENTRIES, RESEARCH GROUP OUTGREW IT.
006300*** 02/18/93   PKL   RCG-112  ADDED LIVE-CELL COUNT TO RESULTS.
006400*** 07/30/95   DWC   RCG-140  ADDED OPTIONAL AUDIT-TRAIL DETAIL
006500***                           LINE, TOGGLED BY UPSI-0 IN THE RUN
006600***                           JCL, FOR THE TERMINAL OPERATORS WHO
006700***                           WANTED A LINE-BY-LINE TRACE.
006800*** 12/09/98   DWC   Y2K-008  YEAR 2000 REVIEW: NO 2-DIGIT YEAR
006900***                           FIELDS IN THIS PROGRAM.  BOARD-GEN,
007000***                           BOARD-ID AND ALL COUNTERS ARE PLAIN
007100***                           UNSIGNED COUNTERS, NOT DATES.  ONLY
007200***                           THE REPORT HEADING DATE IS A REAL
007300***                           DATE AND THAT COMES FROM THE 4-DIGIT
007400***                           YEAR RETURNED BY CURRENT-DATE.
007500***                           CERTIFIED Y2K COMPLIANT - NO CHANGE.
007600*** 01/22/99   DWC   RCG-151  VALIDATION NOW REJECTS ANY BOARD
007700***                           OUTSIDE THE 20X20 FRAME AT LOAD TIME
007800***                           INSTEAD OF BOMBING THE JOB.
007900*** 08/15/03   MAH   RCG-177  WRITE UPDATED BOARDS MASTER EVEN ON
008000***                           A ZERO-TRANSACTION RUN SO THE NEXT
008100***                           STEP'S COMPARE DOESN'T FAIL.
008200*** 03/30/07   MAH   RCG-203  REPORT NOW BREAKS OUT BOARDS-NOT-
008300***                           FOUND AND INVALID-BOARD COUNTS
008400***                           SEPARATELY.  THEY WERE BEING LUMPED
008500***                           TOGETHER AND THE RESEARCH GROUP
008600***                           COULDN'T TELL WHICH WAS WHICH.
008700*** 11/12/08   MAH   RCG-211  STANDARDS REVIEW: PULLED THE RUN
008800***                           CONSTANTS AND THE ROW/COLUMN/ITER
008900***                           SUBSCRIPTS OUT TO 77-LEVEL ITEMS PER
009000***                           SHOP CODING STANDARD SECTION 4, AND
009100***                           WROTE UP THE BUSINESS RULES IN FULL
009200***                           AT EACH PARAGRAPH -- THE ORIGINAL
009300***                           COMMENTS ASSUMED TOO MUCH TRIBAL
009400***                           KNOWLEDGE FOR THE NEWER PROGRAMMERS
009500***                           ROTATING THROUGH THE RESEARCH GROUP
009600***                           SUPPORT QUEUE.  NO LOGIC CHANGED.
009700*****************************************************************
009800
009900*****************************************************************
010000***                 KNOWN LIMITATIONS / OPEN ITEMS               *
010100***---------------------------------------------------------------
010200*** 1. THE 20X20 FRAME IS A HARD LIMIT.  A RESEARCH REQUEST FOR A
010300***    LARGER BOARD HAS TO BE TURNED DOWN AT THE TERMINAL LEVEL --
010400***    THIS PROGRAM WILL NEVER SEE IT, SINCE THE DAYTIME SYSTEM
010500***    REJECTS IT BEFORE IT EVER REACHES REQSTIN.
010600*** 2. WS-MAX-BOARDS (2000, SEE 77-LEVEL BELOW) IS A HARD CEILING
010700***    ON THE WHOLE BOARDS MASTER, NOT JUST ONE NIGHT'S ACTIVITY.
010800***    IF THE RESEARCH GROUP'S BOARD POOL EVER EXCEEDS IT AGAIN
010900***    (LAST TIME WAS RCG-098, 06/04/91) THIS PROGRAM ABENDS ON
011000***    THE SUBSCRIPT-OUT-OF-RANGE IN 220-BUILD-BOARD-ENTRY, AND
011100***    WS-MAX-BOARDS AND THE OCCURS CLAUSE ON WS-BOARD-ENTRY BOTH
011200***    HAVE TO BE RAISED TOGETHER AND THE PROGRAM RECOMPILED.
011300*** 3. THE FINAL-STATE SEARCH (ACTION 'F') KEEPS ONE FULL GRID
011400***    SIGNATURE PER STEP TRIED, UP TO WS-MAX-ITERATIONS (1000).
011500***    THAT IS A 400,000-BYTE TABLE IN THE WORST CASE, PER
011600***    REQUEST, RELEASED AS SOON AS THE REQUEST FINISHES.  IT HAS
011700***    NEVER BEEN A PROBLEM IN PRACTICE BUT IT IS WORTH KNOWING
011800***    ABOUT BEFORE RAISING THE CAP ANY FURTHER.
011900*** 4. THERE IS NO WAY TO DELETE A BOARD FROM THE MASTER THROUGH
012000***    THIS PROGRAM -- BOARDS ARE ADDED AND RETIRED BY THE
012100***    DAYTIME SYSTEM DIRECTLY AGAINST THE MASTER FILE, NOT BY A
012200***    NIGHTLY BATCH ACTION CODE.  THIS JOB HAS NEVER HAD ONE.
012300*****************************************************************
012400
012500 ENVIRONMENT DIVISION.
012600 CONFIGURATION SECTION.
012700 SOURCE-COMPUTER.   IBM-370.
012800 OBJECT-COMPUTER.   IBM-370.
012900 SPECIAL-NAMES.
013000     C01 IS TOP-OF-FORM
013100     UPSI-0 ON STATUS IS WS-DETAIL-LINE-ON
013200            OFF STATUS IS WS-DETAIL-LINE-OFF.
013300*UPSI-0 IS SET ON IN THE RUN JCL (// UPSI 10000000) WHEN THE
013400*TERMINAL OPERATORS WANT A PRINTED AUDIT-TRAIL LINE FOR EVERY
013500*REQUEST.  NORMAL PRODUCTION RUNS LEAVE IT OFF -- RCG-140.
013600 INPUT-OUTPUT SECTION.
013700 FILE-CONTROL.
013800     SELECT BOARDS-IN-FILE
013900     ASSIGN TO BOARDIN
014000     ORGANIZATION IS SEQUENTIAL.
014100
014200*BOARDS-OUT-FILE IS A SEPARATE SELECT FROM BOARDS-IN-FILE EVEN
014300*THOUGH BOTH POINT AT THE SAME PHYSICAL DATA SET ACROSS THE JOB
014400*STEP (SEE THE JCL BELOW) -- THE WHOLE MASTER IS READ ONCE AT
014500*THE TOP OF THE RUN, HELD IN WS-BOARD-TABLE FOR THE DURATION,
014600*AND REWRITTEN IN FULL AT 700-WRITE-BOARD-MASTER.  RCG-177 MADE
014700*THIS REWRITE UNCONDITIONAL, EVEN WHEN REQSTIN IS EMPTY.
014800     SELECT BOARDS-OUT-FILE
014900     ASSIGN TO BOARDOUT
015000     ORGANIZATION IS SEQUENTIAL.
015100
015200     SELECT REQUESTS-FILE
015300     ASSIGN TO REQSTIN
015400     ORGANIZATION IS SEQUENTIAL.
015500
015600*ONE RESULT RECORD IS WRITTEN PER TRANSACTION ON REQSTIN, IN
015700*THE SAME ORDER THE TRANSACTIONS WERE READ -- RCG-112 ADDED THE
015800*LIVE-CELL COUNT TO THIS RECORD SO THE TERMINAL DOES NOT HAVE
015900*TO RE-SCAN THE RETURNED GRID ITSELF.
016000     SELECT RESULTS-FILE
016100     ASSIGN TO RESULTS
016200     ORGANIZATION IS SEQUENTIAL.
016300
016400     SELECT REPORT-FILE
016500     ASSIGN TO RPTFILE
016600     ORGANIZATION IS SEQUENTIAL.
016700*
016800* //CNWYBTCH JOB 1,NOTIFY=&SYSUID
016900* //***************************************************/
017000* //COBRUN  EXEC IGYWCL
017100* //COBOL.SYSIN  DD DSN=&SYSUID..CBL(CNWYBTCH),DISP=SHR
017200* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(CNWYBTCH),DISP=SHR
017300* //***************************************************/
017400* // IF RC = 0 THEN
017500* //***************************************************/
017600* //RUN     EXEC PGM=CNWYBTCH,PARM='UPSI=00000000'
017700* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
017800* //BOARDIN   DD DSN=&SYSUID..LIFE.BOARDS,DISP=SHR
017900* //BOARDOUT  DD DSN=&SYSUID..LIFE.BOARDS,DISP=OLD
018000* //REQSTIN   DD DSN=&SYSUID..LIFE.REQUESTS,DISP=SHR
018100* //RESULTS   DD DSN=&SYSUID..LIFE.RESULTS,DISP=OLD
018200* //RPTFILE   DD SYSOUT=*,OUTLIM=15000
018300* //CEEDUMP   DD DUMMY
018400* //SYSUDUMP  DD DUMMY
018500* //***************************************************/
018600* // ELSE
018700* // ENDIF
018800
018900 DATA DIVISION.
019000 FILE SECTION.
019100*
019200*BOARDS MASTER, INPUT SIDE.  READ ONCE AT START OF RUN AND
019300*LOADED INTO THE IN-MEMORY BOARD TABLE (SEE WS-BOARD-TABLE).
019400*FIELD WIDTHS SUM EXACTLY TO THE 417-BYTE RECORD LENGTH, SO
019500*THIS RECORD CARRIES NO FILLER PAD -- THE WIRE FORMAT IS FIXED
019600*BY THE DAYTIME SYSTEM THAT BUILDS THIS FILE AND CANNOT GROW.
019700 FD  BOARDS-IN-FILE
019800     RECORD CONTAINS 417 CHARACTERS
019900     RECORDING MODE F.
020000 01  BD-BOARD-MASTER-RECORD.
020100     05  BD-BOARD-ID             PIC 9(6).
020200     05  BD-BOARD-HEIGHT         PIC 9(2).
020300     05  BD-BOARD-WIDTH          PIC 9(2).
020400     05  BD-BOARD-GEN            PIC 9(6).
020500     05  BD-BOARD-FINAL-SW       PIC X(1).
020600     05  BD-BOARD-CELLS          PIC X(400).
020700
020800*BOARDS MASTER, OUTPUT SIDE.  THE UPDATED IN-MEMORY TABLE IS
020900*WRITTEN BACK OUT HERE AFTER THE LAST REQUEST, BOARD-ID
021000*SEQUENCE PRESERVED, FOR TOMORROW NIGHT'S RUN.  SAME LAYOUT
021100*AND SAME FILLER-FREE JUSTIFICATION AS BD-BOARD-MASTER-RECORD
021200*ABOVE -- RCG-177 MADE THIS WRITE RUN EVERY NIGHT REGARDLESS
021300*OF WHETHER ANY TRANSACTIONS CAME IN ON REQSTIN.
021400 FD  BOARDS-OUT-FILE
021500     RECORD CONTAINS 417 CHARACTERS
021600     RECORDING MODE F.
021700 01  BO-BOARD-MASTER-RECORD.
021800     05  BO-BOARD-ID             PIC 9(6).
021900     05  BO-BOARD-HEIGHT         PIC 9(2).
022000     05  BO-BOARD-WIDTH          PIC 9(2).
022100     05  BO-BOARD-GEN            PIC 9(6).
022200     05  BO-BOARD-FINAL-SW       PIC X(1).
022300     05  BO-BOARD-CELLS          PIC X(400).
022400
022500*EVOLUTION REQUEST TRANSACTIONS, READ SEQUENTIALLY TO EOF.
022600*RQ-ACTION-CD DRIVES 350-DISPATCH-ACTION BELOW -- 'G' FETCH,
022700*'N' ONE GENERATION, 'I' ITERATE RQ-ITER-CNT TIMES, 'F' RUN TO
022800*A FINAL STATE.  RQ-ITER-CNT IS IGNORED FOR EVERY ACTION BUT
022900*'I'.  11-BYTE RECORD, NO SPARE BYTES, NO FILLER.
023000 FD  REQUESTS-FILE
023100     RECORD CONTAINS 11 CHARACTERS
023200     RECORDING MODE F.
023300 01  RQ-REQUEST-RECORD.
023400     05  RQ-BOARD-ID             PIC 9(6).
023500     05  RQ-ACTION-CD            PIC X(1).
023600     05  RQ-ITER-CNT             PIC 9(4).
023700
023800*ONE RESULT RECORD WRITTEN PER REQUEST, IN REQUEST ORDER.
023900*RS-STATUS-CD IS 'OK' UNLESS THE REQUEST FAILED IN ONE OF THREE
024000*WAYS: 'NF' THE BOARD-ID WAS NOT ON THE MASTER, 'IV' THE BOARD
024100*FAILED LOAD-TIME VALIDATION, OR 'NC' A FINAL-STATE SEARCH DID
024200*NOT SETTLE WITHIN THE ITERATION CAP (RCG-061).  423-BYTE
024300*RECORD, NO SPARE BYTES, NO FILLER -- SAME REASONING AS THE
024400*BOARDS MASTER RECORDS ABOVE.
024500 FD  RESULTS-FILE
024600     RECORD CONTAINS 423 CHARACTERS
024700     RECORDING MODE F.
024800 01  RS-RESULT-RECORD.
024900     05  RS-BOARD-ID             PIC 9(6).
025000     05  RS-HEIGHT               PIC 9(2).
025100     05  RS-WIDTH                PIC 9(2).
025200     05  RS-GEN                  PIC 9(6).
025300     05  RS-FINAL-SW             PIC X(1).
025400     05  RS-LIVE-CNT             PIC 9(4).
025500     05  RS-STATUS-CD            PIC X(2).
025600     05  RS-CELLS                PIC X(400).
025700
025800*PROCESSING REPORT, PRINTED AFTER THE RUN. 132-POSITION LINE.
025900*THIS IS AN ELEMENTARY ITEM WITH NO SUBORDINATE FIELDS -- EACH
026000*REPORT LINE IS BUILT UP IN ITS OWN WORKING-STORAGE GROUP BELOW
026100*(WS-REPORT-HEADING-1 THROUGH WS-TOTAL-LINE) AND MOVED HERE ON
026200*THE WRITE.
026300 FD  REPORT-FILE
026400     RECORD CONTAINS 132 CHARACTERS
026500     RECORDING MODE F.
026600 01  RP-PRINT-LINE                PIC X(132).
026700
026800 WORKING-STORAGE SECTION.
026900*
027000*----------------------------------------------------------------
027100*CODING STANDARDS NOTE (SHOP STANDARD SECTION 4, RCG-211 REVIEW)
027200*----------------------------------------------------------------
027300*EVERY COUNTER, SUBSCRIPT AND ACCUMULATOR IN THIS PROGRAM IS
027400*DECLARED COMP.  DISPLAY ARITHMETIC ON A SUBSCRIPT THAT GETS
027500*INCREMENTED TWENTY TIMES A ROW, TWENTY ROWS A BOARD, UP TO
027600*TWO THOUSAND BOARDS A NIGHT, IS A MEASURABLE COST ON THIS
027700*SHOP'S HARDWARE -- COMP BUYS BACK THAT COST FOR FREE.  THE
027800*ONLY DISPLAY NUMERICS IN THE WHOLE PROGRAM ARE FIELDS THAT
027900*EITHER (A) COME STRAIGHT OFF A FIXED-FORMAT FILE RECORD WHERE
028000*DISPLAY IS THE WIRE FORMAT ITSELF (BOARD-ID, HEIGHT, WIDTH,
028100*GEN, LIVE-CNT ON THE FD RECORDS), OR (B) ARE REPORT-LINE
028200*EDIT FIELDS THAT ARE NEVER COMPUTED ON DIRECTLY, ONLY MOVED
028300*INTO FOR PRINTING (WT-VALUE AND SIMILAR).
028400*----------------------------------------------------------------
028500*RCG-211 -- RUN CONSTANTS AND THE THREE SUBSCRIPTS USED MOST
028600*OFTEN (ROW, COLUMN, ITERATION STEP) ARE DECLARED AS 77-LEVEL
028700*ITEMS PER SHOP STANDARD SECTION 4: A 77-LEVEL ITEM IS NEVER
028800*PART OF A GROUP, SO THERE IS NO QUESTION OF IT BEING MOVED OR
028900*REDEFINED BY ACCIDENT WHEN SOMEBODY CHANGES A NEARBY RECORD.
029000*77-LEVEL ITEMS MUST BE DECLARED BEFORE ANY 01-LEVEL ENTRY IN
029100*WORKING-STORAGE, WHICH IS WHY THEY SIT HERE AT THE TOP.
029200 77  WS-MAX-BOARDS               PIC 9(4)   COMP VALUE 2000.
029300*RCG-098 -- RAISED FROM THE ORIGINAL 500 WHEN THE RESEARCH
029400*GROUP'S BOARD POOL OUTGREW IT.  MATCHES THE OCCURS CLAUSE ON
029500*WS-BOARD-ENTRY BELOW -- CHANGE BOTH TOGETHER.
029600 77  WS-MAX-ITERATIONS           PIC 9(4)   COMP VALUE 1000.
029700*RCG-061 -- THE FINAL-STATE SEARCH CAP.  A BOARD THAT HAS NOT
029800*SETTLED (STABLE OR CYCLING) WITHIN THIS MANY STEPS COMES BACK
029900*STATUS 'NC' FROM 440-ACTION-FINAL INSTEAD OF LOOPING FOREVER.
030000 77  WS-FRAME-SIZE               PIC 9(2)   COMP VALUE 20.
030100*THE FIXED 20X20 FRAME EVERY BOARD IS LAID OUT IN, REGARDLESS
030200*OF ITS OWN HEIGHT/WIDTH.  USED BY 230-VALIDATE-BOARD AS THE
030300*UPPER BOUND ON BOTH DIMENSIONS.
030400 77  WS-ROW-SUB                  PIC 9(2)   COMP.
030500 77  WS-COL-SUB                  PIC 9(2)   COMP.
030600*WS-ROW-SUB AND WS-COL-SUB ARE THE CELL SUBSCRIPTS SHARED BY
030700*THE GENERATION ENGINE (510-514) AND THE LIVE-CELL COUNTER
030800*(600-620) -- EVERY GRID SCAN IN THE PROGRAM USES THE SAME
030900*PAIR OF SUBSCRIPTS, ONE ROW AT A TIME.
031000 77  WS-ITER-SUB                 PIC 9(4)   COMP.
031100*COUNTS GENERATION STEPS ACTUALLY PERFORMED BY 420-ACTION-
031200*ITERATE AND 440-ACTION-FINAL -- NOT THE SAME THING AS THE
031300*BOARD'S OWN GENERATION NUMBER, WHICH LIVES ON THE BOARD TABLE
031400*ENTRY AND SURVIVES ACROSS REQUESTS.
031500
031600*RUN CONSTANTS.  LIVE AND DEAD CELLS ARE STORED AS THE CHARACTERS
031700*'1' AND '0' RATHER THAN AS A BIT OR A 1-CHARACTER CODE WITH
031800*88-LEVELS, SINCE THE DAYTIME SYSTEM'S TERMINAL SCREENS ALREADY
031900*SHOW THE GRID THIS WAY AND THE WIRE FORMAT ON BOTH THE BOARDS
032000*MASTER AND THE RESULTS FILE FOLLOWS SUIT -- NO TRANSLATION
032100*HAPPENS AT EITHER END.
032200 01  WS-LIVE-CELL                PIC X(1)        VALUE '1'.
032300 01  WS-DEAD-CELL                PIC X(1)        VALUE '0'.
032400
032500*END-OF-FILE SWITCHES.  BOTH ARE RESET EXPLICITLY IN 100-
032600*INITIALIZATION EVEN THOUGH WORKING-STORAGE VALUE CLAUSES ALREADY
032700*SET THEM TO 'N' AT PROGRAM LOAD -- THIS PROGRAM IS NOT CALLED
032800*AS A SUBPROGRAM TODAY, BUT THE SHOP STANDARD IS TO NEVER TRUST
032900*A VALUE CLAUSE ALONE FOR A SWITCH THAT GATES A MAIN PROCESSING
033000*LOOP, IN CASE THAT EVER CHANGES.
033100 01  WS-BOARDS-EOF-SW            PIC X(1)        VALUE 'N'.
033200     88  WS-BOARDS-EOF                           VALUE 'Y'.
033300 01  WS-REQUESTS-EOF-SW          PIC X(1)        VALUE 'N'.
033400     88  WS-REQUESTS-EOF                         VALUE 'Y'.
033500
033600*IN-MEMORY BOARD TABLE.  LOADED ONCE AT START OF RUN FROM THE
033700*BOARDS MASTER, ASCENDING BY BOARD-ID.  REQUESTS ARE RESOLVED
033800*AGAINST THIS TABLE BY SEARCH ALL (BINARY SEARCH) -- NO INDEXED
033900*FILE ORGANIZATION IS NEEDED FOR A TABLE THIS SIZE.  (RCG-098 --
034000*RAISED FROM 500 TO 2000 ENTRIES 06/04/91.)  WS-BT-VALID-SW IS
034100*SET ONCE AT LOAD TIME BY 230-VALIDATE-BOARD AND NEVER CHANGED
034200*AGAIN -- A BOARD THAT IS INVALID ON THE MASTER STAYS INVALID
034300*FOR THE WHOLE RUN, RCG-151.
034400 01  WS-BOARD-COUNT              PIC 9(4)   COMP VALUE ZERO.
034500 01  WS-BOARD-TABLE.
034600     05  WS-BOARD-ENTRY OCCURS 1 TO 2000 TIMES
034700             DEPENDING ON WS-BOARD-COUNT
034800             ASCENDING KEY IS WS-BT-BOARD-ID
034900             INDEXED BY WS-BT-IDX.
035000         10  WS-BT-BOARD-ID          PIC 9(6).
035100         10  WS-BT-HEIGHT            PIC 9(2).
035200         10  WS-BT-WIDTH             PIC 9(2).
035300         10  WS-BT-GEN               PIC 9(6).
035400         10  WS-BT-FINAL-SW          PIC X(1).
035500             88  WS-BT-FINAL-YES              VALUE 'Y'.
035600             88  WS-BT-FINAL-NO               VALUE 'N'.
035700         10  WS-BT-VALID-SW          PIC X(1).
035800             88  WS-BT-VALID-YES              VALUE 'Y'.
035900             88  WS-BT-VALID-NO               VALUE 'N'.
036000         10  WS-BT-CELLS             PIC X(400).
036500
036600*CURRENT-GENERATION WORKING GRID.  LOADED FROM A BOARD-TABLE
036700*ENTRY BEFORE EVERY STEP.  WS-CUR-GRID-STRING IS THE SAME
036800*STORAGE AS WS-CUR-CELL, JUST VIEWED FLAT FOR FAST MOVE AND
036900*COMPARE AGAINST WS-NXT-GRID-STRING AND THE SIGNATURE TABLE.
037000 01  WS-CURRENT-GRID-AREA.
037100     05  WS-CURRENT-GRID-ROWS.
037200         10  WS-CUR-ROW OCCURS 20 TIMES.
037300             15  WS-CUR-CELL OCCURS 20 TIMES PIC X(1).
037400     05  FILLER                  PIC X(1)        VALUE SPACE.
037500 01  WS-CURRENT-GRID-FLAT REDEFINES WS-CURRENT-GRID-AREA.
037600     05  WS-CUR-GRID-STRING      PIC X(400).
037700     05  FILLER                  PIC X(1).
037800
037900*NEXT-GENERATION WORKING GRID -- COMPUTED ENTIRELY FROM THE
038000*CURRENT GRID (DOUBLE BUFFERING). NEVER UPDATED IN PLACE WHILE
038100*ITS OWN ROW/COLUMN SCAN IS STILL RUNNING.
038200 01  WS-NEXT-GRID-AREA.
038300     05  WS-NEXT-GRID-ROWS.
038400         10  WS-NXT-ROW OCCURS 20 TIMES.
038500             15  WS-NXT-CELL OCCURS 20 TIMES PIC X(1).
038600     05  FILLER                  PIC X(1)        VALUE SPACE.
038700 01  WS-NEXT-GRID-FLAT REDEFINES WS-NEXT-GRID-AREA.
038800     05  WS-NXT-GRID-STRING      PIC X(400).
038900     05  FILLER                  PIC X(1).
039000
039100*VISITED-SIGNATURE TABLE FOR THE 'F' FINAL-STATE SEARCH (RCG-073).
039200*EACH GRID SEEN DURING THE SEARCH IS RECORDED HERE; IF A GRID
039300*REAPPEARS, THE BOARD HAS CYCLED AND IS TREATED AS FINAL.
039400*SIZED ONE MORE THAN THE ITERATION CAP SO THE STARTING GRID AND
039500*ALL 1000 POSSIBLE STEPS EACH GET AN ENTRY.
039600 01  WS-VISITED-COUNT            PIC 9(4)   COMP VALUE ZERO.
039700 01  WS-VISITED-TABLE.
039800     05  WS-VISITED-ENTRY OCCURS 1 TO 1001 TIMES
039900             DEPENDING ON WS-VISITED-COUNT
040000             INDEXED BY WS-VS-IDX.
040100         10  WS-VS-SIGNATURE         PIC X(400).
040200
040300*WORK AREA FOR THE REQUEST CURRENTLY BEING PROCESSED.  FILLED
040400*IN BY WHICHEVER ACTION PARAGRAPH HANDLES THE REQUEST, THEN
040500*MOVED OUT TO THE RESULT RECORD BY 390-WRITE-RESULT.  WS-CR-
040600*STATUS ENDS UP ONE OF 'OK'/'NF'/'IV'/'NC' -- SEE THE RESULTS
040700*FD COMMENT ABOVE FOR WHAT EACH ONE MEANS.
040800 01  WS-CURRENT-REQUEST.
040900     05  WS-CR-BOARD-ID          PIC 9(6).
041000     05  WS-CR-FOUND-SW          PIC X(1).
041100         88  WS-CR-FOUND                     VALUE 'Y'.
041200         88  WS-CR-NOT-FOUND                  VALUE 'N'.
041300     05  WS-CR-TABLE-POS         PIC 9(4)   COMP.
041400     05  WS-CR-HEIGHT            PIC 9(2)   COMP.
041500     05  WS-CR-WIDTH             PIC 9(2)   COMP.
041600     05  WS-CR-GEN               PIC 9(6)   COMP.
041700     05  WS-CR-FINAL-SW          PIC X(1).
041800     05  WS-CR-STATUS            PIC X(2).
041900     05  WS-CR-LIVE-CNT          PIC 9(4)   COMP.
042000     05  WS-CR-CELLS             PIC X(400).
042100     05  WS-CR-CELLS-ROWS REDEFINES WS-CR-CELLS.
042200         10  WS-CR-ROW OCCURS 20 TIMES.
042300             15  WS-CR-CELL OCCURS 20 TIMES PIC X(1).
042400
042500*REMAINING LOOP-CONTROL AND SCRATCH SUBSCRIPTS.  WS-ROW-SUB,
042600*WS-COL-SUB AND WS-ITER-SUB MOVED TO 77-LEVEL ABOVE PER RCG-211;
042700*THE REST STAY HERE BECAUSE THEY ARE USED IN ONLY ONE OR TWO
042800*PARAGRAPHS EACH AND GAIN NOTHING BY STANDING ALONE.  ALL ARE
042900*BINARY COUNTERS.
043000 01  WS-NBR-ROW                  PIC S9(2)  COMP.
043100 01  WS-NBR-COL                  PIC S9(2)  COMP.
043200 01  WS-DELTA-ROW                PIC S9(1)  COMP.
043300 01  WS-DELTA-COL                PIC S9(1)  COMP.
043400 01  WS-NEIGHBOR-CNT              PIC 9(1)   COMP.
043500 01  WS-LIVE-COUNT                PIC 9(4)   COMP.
043600 01  WS-ITER-LIMIT                PIC 9(4)   COMP.
043700 01  WS-HDR-SUB                   PIC 9(1)   COMP.
043800
043900*BOARD-EVOLUTION CONDITION SWITCHES.  WS-STABLE-SW IS SET BY
044000*520-CHECK-STABLE AFTER EVERY GENERATION STEP; WS-CYCLE-SW IS
044100*SET ONLY DURING A 440-ACTION-FINAL SEARCH, BY 443-SEARCH-
044200*SIGNATURE (RCG-073).
044300 01  WS-STABLE-SW                PIC X(1).
044400     88  WS-GRID-STABLE                      VALUE 'Y'.
044500     88  WS-GRID-NOT-STABLE                  VALUE 'N'.
044600 01  WS-CYCLE-SW                 PIC X(1).
044700     88  WS-CYCLE-FOUND                      VALUE 'Y'.
044800     88  WS-CYCLE-NOT-FOUND                  VALUE 'N'.
044900
045000*DATE/TIME BROKEN OUT FOR THE REPORT HEADING.  Y2K-008 REVIEWED
045100*THIS GROUP AND FOUND NOTHING TO CHANGE -- WS-CDT-YEAR IS
045200*ALREADY A 4-DIGIT FIELD BECAUSE FUNCTION CURRENT-DATE RETURNS
045300*ONE.
045400 01  WS-CURRENT-DATE-TIME.
045500     05  WS-CDT-YEAR             PIC 9(4).
045600     05  WS-CDT-MONTH            PIC 9(2).
045700     05  WS-CDT-DAY              PIC 9(2).
045800     05  WS-CDT-HOUR             PIC 9(2).
045900     05  WS-CDT-MINUTE           PIC 9(2).
046000     05  WS-CDT-SECOND           PIC 9(2).
046100     05  WS-CDT-HUNDREDTH        PIC 9(2).
046200     05  WS-CDT-GMT-SIGN         PIC X(1).
046300     05  WS-CDT-GMT-HOUR         PIC 9(2).
046400     05  WS-CDT-GMT-MIN          PIC 9(2).
046500 01  WS-RUN-DATE-OUT.
046600     05  WS-RDO-MONTH            PIC X(2).
046700     05  FILLER                  PIC X(1)        VALUE '/'.
046800     05  WS-RDO-DAY              PIC X(2).
046900     05  FILLER                  PIC X(1)        VALUE '/'.
047000     05  WS-RDO-YEAR             PIC X(4).
047100 01  WS-RUN-TIME-OUT.
047200     05  WS-RTO-HOUR             PIC X(2).
047300     05  FILLER                  PIC X(1)        VALUE ':'.
047400     05  WS-RTO-MINUTE           PIC X(2).
047500     05  FILLER                  PIC X(1)        VALUE ':'.
047600     05  WS-RTO-SECOND           PIC X(2).
047700
047800*RUN CONTROL-TOTAL COUNTERS, ACCUMULATED AS REQUESTS ARE READ.
047900*RCG-203 SPLIT NOT-FOUND AND INVALID-BOARD INTO SEPARATE
048000*COUNTERS -- THE ORIGINAL PROGRAM LUMPED THEM INTO ONE 'ERRORS'
048100*FIGURE AND THE RESEARCH GROUP COULD NEVER TELL A BAD BOARD-ID
048200*FROM A BOARD THAT FAILED VALIDATION.
048300 01  WS-TOTALS.
048400     05  WS-TOT-REQUESTS-READ        PIC 9(6) COMP VALUE ZERO.
048500     05  WS-TOT-ACTION-G             PIC 9(6) COMP VALUE ZERO.
048600     05  WS-TOT-ACTION-N             PIC 9(6) COMP VALUE ZERO.
048700     05  WS-TOT-ACTION-I             PIC 9(6) COMP VALUE ZERO.
048800     05  WS-TOT-ACTION-F             PIC 9(6) COMP VALUE ZERO.
048900     05  WS-TOT-NOT-FOUND            PIC 9(6) COMP VALUE ZERO.
049000     05  WS-TOT-INVALID-BOARD        PIC 9(6) COMP VALUE ZERO.
049100     05  WS-TOT-CAP-EXCEEDED         PIC 9(6) COMP VALUE ZERO.
049200     05  WS-TOT-FINAL-REACHED        PIC 9(6) COMP VALUE ZERO.
049300     05  WS-TOT-LIVE-CELLS           PIC 9(9) COMP VALUE ZERO.
049400     05  FILLER                      PIC X(4)      VALUE SPACES.
049500
049600*REPORT HEADING AND DETAIL LINES.  132-POSITION PRINT LINE.
049700*WS-REPORT-HEADING-4 AND WS-DETAIL-LINE ONLY PRINT WHEN UPSI-0
049800*IS ON (RCG-140) -- SEE 150-PRINT-HEADINGS AND 395-PRINT-
049900*DETAIL-LINE.
050000 01  WS-REPORT-HEADING-1.
050100     05  FILLER                  PIC X(10)       VALUE SPACES.
050200     05  FILLER                  PIC X(46)
050300             VALUE "LIFE BOARD EVOLUTION SYSTEM - NIGHTLY RUN".
050400     05  FILLER                  PIC X(76)       VALUE SPACES.
050500
050600 01  WS-REPORT-HEADING-2.
050700     05  FILLER                  PIC X(10)       VALUE SPACES.
050800     05  FILLER                  PIC X(9)       VALUE "RUN DATE:".
050900     05  WH2-RUN-DATE            PIC X(10).
051000     05  FILLER                  PIC X(10)       VALUE SPACES.
051100     05  FILLER                  PIC X(9)       VALUE "RUN TIME:".
051200     05  WH2-RUN-TIME            PIC X(8).
051300     05  FILLER                  PIC X(76)       VALUE SPACES.
051400
051500 01  WS-REPORT-HEADING-3.
051600     05  FILLER                  PIC X(132)      VALUE ALL '='.
051700
051800*COLUMN HEADING LINE FOR THE OPTIONAL DETAIL TRACE.  PRINTED
051900*ONCE, UP FRONT, ONLY WHEN UPSI-0 IS ON -- RCG-140.
052000 01  WS-REPORT-HEADING-4.
052100     05  FILLER                  PIC X(5)        VALUE SPACES.
052200     05  FILLER                  PIC X(10)       VALUE "BOARD-ID".
052300     05  FILLER                  PIC X(3)        VALUE SPACES.
052400     05  FILLER                  PIC X(6)        VALUE "ACTION".
052500     05  FILLER                  PIC X(3)        VALUE SPACES.
052600     05  FILLER                  PIC X(9)        VALUE "GEN".
052700     05  FILLER                  PIC X(3)        VALUE SPACES.
052800     05  FILLER                  PIC X(9)        VALUE "LIVE-CNT".
052900     05  FILLER                  PIC X(3)        VALUE SPACES.
053000     05  FILLER                  PIC X(5)        VALUE "FINAL".
053100     05  FILLER                  PIC X(3)        VALUE SPACES.
053200     05  FILLER                  PIC X(6)        VALUE "STATUS".
053300     05  FILLER                  PIC X(67)       VALUE SPACES.
053400
053500*ONE LINE PER TRANSACTION, PRINTED ONLY WHEN UPSI-0 IS ON.
053600*BUILT FROM THE SAME WS-CURRENT-REQUEST WORK AREA THAT FEEDS
053700*THE RESULTS RECORD -- SEE 395-PRINT-DETAIL-LINE.
053800 01  WS-DETAIL-LINE.
053900     05  FILLER                  PIC X(5)        VALUE SPACES.
054000     05  WD-BOARD-ID             PIC 9(6).
054100     05  FILLER                  PIC X(3)        VALUE SPACES.
054200     05  WD-ACTION               PIC X(1).
054300     05  FILLER                  PIC X(3)        VALUE SPACES.
054400     05  WD-GEN                  PIC 9(6).
054500     05  FILLER                  PIC X(3)        VALUE SPACES.
054600     05  WD-LIVE-CNT             PIC 9(4).
054700     05  FILLER                  PIC X(3)        VALUE SPACES.
054800     05  WD-FINAL-SW             PIC X(1).
054900     05  FILLER                  PIC X(3)        VALUE SPACES.
055000     05  WD-STATUS               PIC X(2).
055100     05  FILLER                  PIC X(92)       VALUE SPACES.
055200
055300*ONE LINE PER CONTROL TOTAL IN 800-PRINT-TOTALS.  WT-LABEL IS
055400*RELOADED FOR EACH TOTAL PRINTED; THERE IS NO SEPARATE RECORD
055500*PER COUNTER BECAUSE THE LABELS AND VALUES NEVER APPEAR
055600*TOGETHER ON THE SAME LINE AS ANYTHING ELSE.
055700 01  WS-TOTAL-LINE.
055800     05  FILLER                  PIC X(5)        VALUE SPACES.
055900     05  WT-LABEL                PIC X(45).
056000     05  WT-VALUE                PIC ZZZ,ZZZ,ZZ9.
056100     05  FILLER                  PIC X(71)       VALUE SPACES.
056200
056300 PROCEDURE DIVISION.
056400*****************************************************************
056500***                  PROCEDURE DIVISION                          *
056600*****************************************************************
056700*PARAGRAPH INDEX -- KEPT UP TO DATE BY WHOEVER TOUCHES THIS
056800*PROGRAM NEXT.  NUMBERS IN THE SAME HUNDRED ARE ALWAYS RELATED.
056900*
057000*  000        MAIN CONTROL, TOP-LEVEL PERFORM SEQUENCE
057100*  100        OPEN FILES, RESET SWITCHES, CAPTURE RUN DATE/TIME
057200*  150        PRINT REPORT HEADINGS
057300*  200-230    LOAD AND VALIDATE THE BOARDS MASTER INTO MEMORY
057400*  300-395    MAIN REQUEST LOOP -- LOOKUP, DISPATCH, WRITE RESULT
057500*  400        ACTION 'N' - SINGLE GENERATION STEP
057600*  420-421    ACTION 'I' - ITERATE UP TO N STEPS
057700*  440-444    ACTION 'F' - RUN TO A FINAL STATE, CYCLE-AWARE
057800*  500-530    THE GENERATION ENGINE ITSELF (SHARED BY 400/420/440)
057900*  600-620    LIVE-CELL COUNTER (SHARED BY 530)
058000*  700-710    REWRITE THE BOARDS MASTER AT END OF RUN
058100*  800        PRINT CONTROL TOTALS
058200*  900        CLOSE FILES AND STOP RUN
058300*000-MAIN-CONTROL IS THE ONLY PARAGRAPH PERFORMED FROM NOWHERE
058400*ELSE -- EVERY OTHER PARAGRAPH IS REACHED THROUGH IT, DIRECTLY
058500*OR THROUGH ANOTHER PERFORM.  THE OVERALL SHAPE IS: OPEN FILES,
058600*LOAD THE BOARDS MASTER INTO MEMORY, WALK THE REQUEST FILE TO
058700*EOF HANDLING ONE TRANSACTION AT A TIME, REWRITE THE UPDATED
058800*BOARDS MASTER, PRINT THE CONTROL TOTALS, CLOSE UP AND STOP.
058900*NOTHING IS PERFORMED TWICE FROM THIS PARAGRAPH -- EACH STEP
059000*BELOW RUNS EXACTLY ONCE PER JOB STEP EXCEPT THE REQUEST LOOP,
059100*WHICH RUNS ONCE PER TRANSACTION ON REQSTIN, INCLUDING ZERO
059200*TIMES ON A NIGHT WITH NO TRANSACTIONS AT ALL.
059300 000-MAIN-CONTROL.
059400     PERFORM 100-INITIALIZATION THRU 100-EXIT
059500     PERFORM 150-PRINT-HEADINGS THRU 150-EXIT
059600     PERFORM 200-LOAD-BOARD-MASTER THRU 200-EXIT
059700     PERFORM 300-PROCESS-REQUESTS THRU 300-EXIT
059800             UNTIL WS-REQUESTS-EOF
059900     PERFORM 700-WRITE-BOARD-MASTER THRU 700-EXIT
060000     PERFORM 800-PRINT-TOTALS THRU 800-EXIT
060100     PERFORM 900-TERMINATION THRU 900-EXIT
060200     STOP RUN.
060300
060400*OPEN THE FIVE FILES, RESET BOTH EOF SWITCHES (THEY ARE WORKING-
060500*STORAGE AND SO COULD HOLD GARBAGE ON SOME COMPILERS IF NOT SET
060600*EXPLICITLY), AND CAPTURE THE RUN DATE/TIME ONCE FOR THE REPORT
060700*HEADING -- EVERY REPORT PRINTED BY THIS JOB SHOWS THE SAME
060800*STAMP REGARDLESS OF HOW LONG THE RUN ACTUALLY TAKES.
060900*ALL FIVE FILES OPEN UNCONDITIONALLY HERE -- A NIGHT WITH NO
061000*REQUESTS STILL NEEDS RESULTS-FILE AND REPORT-FILE OPEN SO THE
061100*WRITES AT 390/395/800 HAVE SOMEWHERE TO GO, EVEN IF EMPTY.
061200 100-INITIALIZATION.
061300     OPEN INPUT  BOARDS-IN-FILE
061400     OPEN INPUT  REQUESTS-FILE
061500     OPEN OUTPUT BOARDS-OUT-FILE
061600     OPEN OUTPUT RESULTS-FILE
061700     OPEN OUTPUT REPORT-FILE
061800     MOVE 'N' TO WS-BOARDS-EOF-SW
061900     MOVE 'N' TO WS-REQUESTS-EOF-SW
062000     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME
062100     MOVE WS-CDT-MONTH  TO WS-RDO-MONTH
062200     MOVE WS-CDT-DAY    TO WS-RDO-DAY
062300     MOVE WS-CDT-YEAR   TO WS-RDO-YEAR
062400     MOVE WS-CDT-HOUR   TO WS-RTO-HOUR
062500     MOVE WS-CDT-MINUTE TO WS-RTO-MINUTE
062600     MOVE WS-CDT-SECOND TO WS-RTO-SECOND.
062700 100-EXIT.
062800     EXIT.
062900
063000*THE RUN DATE/TIME CAPTURED ABOVE IS WHAT PRINTS ON THE
063100*HEADING BELOW -- IT IS NOT RECAPTURED AT CLOSE, SO A LONG RUN
063200*STILL SHOWS THE TIME THE JOB STARTED, NOT THE TIME IT ENDED.
063300*PRINT THE TOP-OF-REPORT HEADING BLOCK.  THE COLUMN-HEADING
063400*LINE (WS-REPORT-HEADING-4) ONLY GOES OUT WHEN UPSI-0 IS ON --
063500*IF THE OPERATORS DID NOT ASK FOR THE DETAIL TRACE THERE IS NO
063600*POINT PRINTING COLUMN HEADINGS FOR A TRACE THAT WILL NEVER
063700*FOLLOW.  RCG-140.
063800*THE PAGE BREAK BEFORE HEADING-1 IS THE ONLY AFTER ADVANCING
063900*PAGE IN THE WHOLE PROGRAM -- EVERYTHING ELSE ADVANCES BY LINE
064000*COUNT SINCE THIS REPORT NEVER RUNS LONG ENOUGH TO PAGINATE.
064100 150-PRINT-HEADINGS.
064200     WRITE RP-PRINT-LINE FROM WS-REPORT-HEADING-1
064300             AFTER ADVANCING PAGE
064400     MOVE WS-RUN-DATE-OUT TO WH2-RUN-DATE
064500     MOVE WS-RUN-TIME-OUT TO WH2-RUN-TIME
064600     WRITE RP-PRINT-LINE FROM WS-REPORT-HEADING-2
064700             AFTER ADVANCING 1 LINE
064800     WRITE RP-PRINT-LINE FROM WS-REPORT-HEADING-3
064900             AFTER ADVANCING 1 LINE
065000     IF WS-DETAIL-LINE-ON
065100         WRITE RP-PRINT-LINE FROM WS-REPORT-HEADING-4
065200                 AFTER ADVANCING 1 LINE
065300     END-IF.
065400 150-EXIT.
065500     EXIT.
065600
065700*LOAD THE BOARDS MASTER INTO WS-BOARD-TABLE, ASCENDING BY
065800*BOARD-ID AS IT APPEARS ON THE FILE.  EVERY BOARD IS VALIDATED
065900*AS IT IS LOADED (SEE 230) SO LOOKUP NEVER HAS TO RE-CHECK IT.
066000*THE MASTER MUST ALREADY BE IN BOARD-ID ORDER FOR SEARCH ALL TO
066100*WORK CORRECTLY LATER -- THIS PARAGRAPH DOES NOT SORT, IT ONLY
066200*LOADS IN WHATEVER ORDER THE RECORDS ARRIVE.
066300*IF BOARDS-IN-FILE IS EMPTY, THIS LOOP PERFORMS ZERO TIMES AND
066400*WS-BOARD-COUNT STAYS ZERO -- EVERY REQUEST THAT NIGHT COMES
066500*BACK 'NF' SINCE 320-LOOKUP-BOARD HAS NOTHING TO SEARCH.
066600 200-LOAD-BOARD-MASTER.
066700     PERFORM 210-READ-BOARD-RECORD THRU 210-EXIT
066800     PERFORM 220-BUILD-BOARD-ENTRY THRU 220-EXIT
066900             UNTIL WS-BOARDS-EOF.
067000 200-EXIT.
067100     EXIT.
067200
067300*READ ONE BOARDS MASTER RECORD.  PERFORMED ONCE BEFORE THE LOAD
067400*LOOP STARTS AND ONCE MORE AT THE BOTTOM OF 220, PRIMING-READ
067500*STYLE, SO THE LOOP TEST IN 200 SEES A CURRENT EOF STATE.
067600*STANDARD SEQUENTIAL READ/AT END PATTERN, NO DIFFERENT FROM
067700*THE PRIMING READ ON REQUESTS-FILE IN 300-PROCESS-REQUESTS.
067800 210-READ-BOARD-RECORD.
067900     READ BOARDS-IN-FILE
068000         AT END
068100             MOVE 'Y' TO WS-BOARDS-EOF-SW
068200     END-READ.
068300 210-EXIT.
068400     EXIT.
068500
068600*COPY ONE BOARDS MASTER RECORD INTO THE NEXT FREE BOARD-TABLE
068700*ENTRY AND VALIDATE IT.  THE GO TO AT THE TOP IS THE USUAL
068800*PRIMING-READ GUARD -- IF 210 JUST SET THE EOF SWITCH, THERE IS
068900*NO RECORD HERE TO BUILD AN ENTRY FROM.
069000*THE SUBSCRIPT USED TO STORE THIS ENTRY IS WS-BOARD-COUNT
069100*ITSELF, BUMPED JUST BEFORE THE MOVES BELOW -- THE TABLE FILLS
069200*IN EXACTLY THE ORDER THE MASTER FILE DELIVERS ITS RECORDS.
069300 220-BUILD-BOARD-ENTRY.
069400     IF WS-BOARDS-EOF
069500         GO TO 220-EXIT
069600     END-IF
069700     ADD 1 TO WS-BOARD-COUNT
069800     MOVE BD-BOARD-ID       TO WS-BT-BOARD-ID(WS-BOARD-COUNT)
069900     MOVE BD-BOARD-HEIGHT   TO WS-BT-HEIGHT(WS-BOARD-COUNT)
070000     MOVE BD-BOARD-WIDTH    TO WS-BT-WIDTH(WS-BOARD-COUNT)
070100     MOVE BD-BOARD-GEN      TO WS-BT-GEN(WS-BOARD-COUNT)
070200     MOVE BD-BOARD-FINAL-SW TO WS-BT-FINAL-SW(WS-BOARD-COUNT)
070300     MOVE BD-BOARD-CELLS    TO WS-BT-CELLS(WS-BOARD-COUNT)
070400     PERFORM 230-VALIDATE-BOARD THRU 230-EXIT
070500     PERFORM 210-READ-BOARD-RECORD THRU 210-EXIT.
070600 220-EXIT.
070700     EXIT.
070800
070900*RCG-151 -- A BOARD IS VALID IFF 1 <= HEIGHT <= 20 AND
071000*1 <= WIDTH <= 20.  FIXED 20X20 LAYOUT MAKES RAGGED ROWS
071100*IMPOSSIBLE, SO THAT IS THE WHOLE CHECK.  BEFORE RCG-151 AN
071200*OUT-OF-RANGE BOARD WOULD SUBSCRIPT THE GRID TABLES OUT OF
071300*BOUNDS DURING GENERATION AND ABEND THE JOB; NOW IT IS JUST
071400*FLAGGED HERE ONCE AND EVERY REQUEST AGAINST IT COMES BACK
071500*STATUS 'IV' FROM 340-RESULT-INVALID WITHOUT EVER TOUCHING THE
071600*GENERATION ENGINE.
071700*----------------------------------------------------------------
071800*OPERATIONS NOTE (DWC, RCG-151)
071900*----------------------------------------------------------------
072000*BEFORE THIS TICKET, A BAD BOARD ON THE MASTER (BAD HEIGHT OR
072100*WIDTH -- USUALLY A TRANSMISSION ERROR FROM THE TERMINAL SIDE,
072200*NOT A TYPO BY A RESEARCHER) WOULD NOT FAIL UNTIL SOMEBODY
072300*ACTUALLY REQUESTED EVOLUTION AGAINST IT, AND AT THAT POINT IT
072400*FAILED BY ABENDING THE WHOLE JOB PARTWAY THROUGH THE NIGHT'S
072500*REQUESTS -- EVERY TRANSACTION AFTER THE BAD ONE WAS LOST AND
072600*HAD TO BE RESUBMITTED THE NEXT DAY.  NOW THE BAD BOARD IS
072700*CAUGHT ONCE, AT LOAD TIME, AND EVERY REQUEST AGAINST IT FOR THE
072800*REST OF THE RUN (AND EVERY RUN AFTER THAT, UNTIL THE DAYTIME
072900*SYSTEM FIXES OR RETIRES THE BOARD) COMES BACK A CLEAN STATUS
073000*'IV' INSTEAD.  OPERATIONS NO LONGER NEEDS TO RERUN THE WHOLE
073100*JOB OVER A SINGLE BAD BOARD.
073200*----------------------------------------------------------------
073300 230-VALIDATE-BOARD.
073400     SET WS-BT-VALID-YES(WS-BOARD-COUNT) TO TRUE
073500     IF WS-BT-HEIGHT(WS-BOARD-COUNT) < 1 OR
073600        WS-BT-HEIGHT(WS-BOARD-COUNT) > WS-FRAME-SIZE OR
073700        WS-BT-WIDTH(WS-BOARD-COUNT)  < 1 OR
073800        WS-BT-WIDTH(WS-BOARD-COUNT)  > WS-FRAME-SIZE
073900         SET WS-BT-VALID-NO(WS-BOARD-COUNT) TO TRUE
074000     END-IF.
074100 230-EXIT.
074200     EXIT.
074300
074400*MAIN REQUEST LOOP -- ONE PASS PER TRANSACTION ON REQUESTS-FILE.
074500*EVERY PASS WRITES EXACTLY ONE RESULTS RECORD (390) AND,
074600*WHEN UPSI-0 IS ON, ONE DETAIL LINE (395) -- RCG-140.  THE
074700*NOT-FOUND/INVALID/DISPATCH BRANCHES BELOW ARE MUTUALLY
074800*EXCLUSIVE: EXACTLY ONE OF THEM RUNS FOR ANY GIVEN REQUEST.
074900 300-PROCESS-REQUESTS.
075000     READ REQUESTS-FILE
075100         AT END
075200             MOVE 'Y' TO WS-REQUESTS-EOF-SW
075300     END-READ
075400     IF WS-REQUESTS-EOF
075500         GO TO 300-EXIT
075600     END-IF
075700     ADD 1 TO WS-TOT-REQUESTS-READ
075800     MOVE RQ-BOARD-ID TO WS-CR-BOARD-ID
075900     PERFORM 320-LOOKUP-BOARD THRU 320-EXIT
076000     IF WS-CR-NOT-FOUND
076100         PERFORM 330-RESULT-NOT-FOUND THRU 330-EXIT
076200     ELSE
076300         IF WS-BT-VALID-NO(WS-CR-TABLE-POS)
076400             PERFORM 340-RESULT-INVALID THRU 340-EXIT
076500         ELSE
076600             PERFORM 350-DISPATCH-ACTION THRU 350-EXIT
076700         END-IF
076800     END-IF
076900     PERFORM 390-WRITE-RESULT THRU 390-EXIT
077000     IF WS-DETAIL-LINE-ON
077100         PERFORM 395-PRINT-DETAIL-LINE THRU 395-EXIT
077200     END-IF.
077300 300-EXIT.
077400     EXIT.
077500
077600*BINARY SEARCH OF THE BOARD TABLE BY BOARD-ID.  DEPENDS ON
077700*WS-BOARD-TABLE HAVING BEEN LOADED IN ASCENDING BOARD-ID ORDER
077800*BY 200-LOAD-BOARD-MASTER -- SEARCH ALL IS UNDEFINED OTHERWISE.
077900*WS-CR-NOT-FOUND IS SET BEFORE THE SEARCH STARTS SO AN EMPTY
078000*TABLE (WS-BOARD-COUNT ZERO) BEHAVES THE SAME AS A MISS.
078100*WS-CR-TABLE-POS IS THE ONE PIECE OF STATE EVERY LATER ACTION
078200*PARAGRAPH DEPENDS ON -- IT IS NOT RESET BETWEEN REQUESTS, SO
078300*A MISS MUST NEVER LEAVE IT POINTING AT A STALE PRIOR ENTRY.
078400 320-LOOKUP-BOARD.
078500     SET WS-CR-NOT-FOUND TO TRUE
078600     SEARCH ALL WS-BOARD-ENTRY
078700         AT END
078800             SET WS-CR-NOT-FOUND TO TRUE
078900         WHEN WS-BT-BOARD-ID(WS-BT-IDX) = RQ-BOARD-ID
079000             SET WS-CR-FOUND TO TRUE
079100             SET WS-CR-TABLE-POS TO WS-BT-IDX
079200     END-SEARCH.
079300 320-EXIT.
079400     EXIT.
079500
079600*BOARD-ID ON THE REQUEST IS NOT ON THE BOARDS MASTER.  RESULT
079700*COMES BACK WITH EVERY GRID/COUNTER FIELD ZEROED OR BLANKED AND
079800*STATUS 'NF' -- THERE IS NO BOARD TO REPORT A GENERATION OR A
079900*LIVE-CELL COUNT FOR.  RCG-203 GAVE THIS ITS OWN COUNTER,
080000*SEPARATE FROM 340-RESULT-INVALID BELOW.
080100*A BAD BOARD-ID ON A REQUEST IS ALMOST ALWAYS A TERMINAL-SIDE
080200*TYPO OR A BOARD THE RESEARCH GROUP RETIRED DURING THE DAY --
080300*THERE IS NO WAY FOR THIS PROGRAM TO TELL THE TWO APART, SO
080400*BOTH COME BACK 'NF' AND THE DAYTIME SYSTEM IS LEFT TO SORT OUT
080500*WHICH ONE HAPPENED FROM ITS OWN RECORDS.
080600 330-RESULT-NOT-FOUND.
080700     MOVE ZERO   TO WS-CR-HEIGHT
080800     MOVE ZERO   TO WS-CR-WIDTH
080900     MOVE ZERO   TO WS-CR-GEN
081000     MOVE ZERO   TO WS-CR-LIVE-CNT
081100     MOVE 'N'    TO WS-CR-FINAL-SW
081200     MOVE SPACES TO WS-CR-CELLS
081300     MOVE 'NF'   TO WS-CR-STATUS
081400     ADD 1 TO WS-TOT-NOT-FOUND.
081500 330-EXIT.
081600     EXIT.
081700
081800*BOARD EXISTS BUT FAILED LOAD-TIME VALIDATION (SEE 230).  SAME
081900*BLANKED-RESULT SHAPE AS 330 ABOVE BUT STATUS 'IV' AND ITS OWN
082000*COUNTER -- RCG-203 SPLIT THIS OUT FROM 'NOT FOUND' SO THE
082100*RESEARCH GROUP COULD TELL A TYPO'D BOARD-ID FROM A BOARD THAT
082200*WAS LOADED BUT IS OUTSIDE THE 20X20 FRAME.
082300*UNLIKE 'NF' ABOVE, AN 'IV' RESULT MEANS THE BOARD-ID IS REAL
082400*AND ON THE MASTER -- IT JUST CANNOT BE EVOLVED BECAUSE ITS OWN
082500*DIMENSIONS ARE BAD.  THAT DISTINCTION IS THE WHOLE REASON
082600*RCG-203 SPLIT THIS COUNTER FROM WS-TOT-NOT-FOUND.
082700 340-RESULT-INVALID.
082800     MOVE ZERO   TO WS-CR-HEIGHT
082900     MOVE ZERO   TO WS-CR-WIDTH
083000     MOVE ZERO   TO WS-CR-GEN
083100     MOVE ZERO   TO WS-CR-LIVE-CNT
083200     MOVE 'N'    TO WS-CR-FINAL-SW
083300     MOVE SPACES TO WS-CR-CELLS
083400     MOVE 'IV'   TO WS-CR-STATUS
083500     ADD 1 TO WS-TOT-INVALID-BOARD.
083600 340-EXIT.
083700     EXIT.
083800
083900*DISPATCH ON THE REQUEST'S ACTION CODE.  AN UNRECOGNIZED CODE
084000*(WHEN OTHER) IS TREATED THE SAME AS 'G' -- FETCH, NO EVOLUTION
084100*-- RATHER THAN FAILING THE REQUEST, SINCE AN ACTION CODE
084200*OUTSIDE G/N/I/F HAS NEVER BEEN PRODUCED BY THE DAYTIME SYSTEM
084300*AND THE SAFEST THING TO DO WITH ONE IS NOTHING.
084400*EVERY BRANCH OF THIS EVALUATE ENDS UP SETTING WS-CR-STATUS
084500*AND FILLING IN WS-CURRENT-REQUEST FOR 390-WRITE-RESULT --
084600*NOTHING FALLS THROUGH WITHOUT LEAVING A COMPLETE ANSWER.
084700 350-DISPATCH-ACTION.
084800     EVALUATE RQ-ACTION-CD
084900         WHEN 'G'
085000             PERFORM 360-ACTION-GET THRU 360-EXIT
085100         WHEN 'N'
085200             PERFORM 400-ACTION-NEXT THRU 400-EXIT
085300         WHEN 'I'
085400             PERFORM 420-ACTION-ITERATE THRU 420-EXIT
085500         WHEN 'F'
085600             PERFORM 440-ACTION-FINAL THRU 440-EXIT
085700         WHEN OTHER
085800             PERFORM 360-ACTION-GET THRU 360-EXIT
085900     END-EVALUATE.
086000 350-EXIT.
086100     EXIT.
086200
086300*ACTION 'G' -- NO EVOLUTION, RETURN THE BOARD AS STORED.  THE
086400*SIMPLEST OF THE FOUR ACTIONS: NO GENERATION STEP RUNS, THE
086500*GENERATION NUMBER AND FINAL-STATE FLAG ON THE TABLE ARE LEFT
086600*EXACTLY AS THEY WERE, AND THE LIVE-CELL COUNT IS STILL
086700*RECOMPUTED FRESH BY 530 RATHER THAN CACHED ANYWHERE.
086800*NOTE THAT ACTION 'G' NEVER TOUCHES WS-BT-GEN OR WS-BT-FINAL-SW
086900*ON THE TABLE -- IT ONLY READS THEM, THROUGH 530 BELOW.  A 'G'
087000*REQUEST AGAINST A BOARD CANNOT ADVANCE ITS GENERATION NUMBER.
087100 360-ACTION-GET.
087200     PERFORM 530-COPY-RESULT-FROM-TABLE THRU 530-EXIT
087300     MOVE 'OK' TO WS-CR-STATUS
087400     ADD 1 TO WS-TOT-ACTION-G.
087500 360-EXIT.
087600     EXIT.
087700
087800*ACTION 'N' -- ONE GENERATION STEP.  A BOARD ALREADY AT A FINAL
087900*STATE IS RETURNED UNCHANGED; OTHERWISE THE GENERATION COUNTER
088000*ADVANCES REGARDLESS OF WHETHER THE STEP TURNS OUT TO BE STABLE.
088100*THAT LAST POINT MATTERS -- A BOARD CAN BECOME FINAL ON THIS
088200*VERY STEP (WS-GRID-STABLE TRUE RIGHT AFTER 520-CHECK-STABLE)
088300*AND STILL HAS ITS GENERATION NUMBER BUMPED BY ONE, BECAUSE THE
088400*STEP WAS STILL PERFORMED.
088500 400-ACTION-NEXT.
088600     ADD 1 TO WS-TOT-ACTION-N
088700     IF WS-BT-FINAL-YES(WS-CR-TABLE-POS)
088800         PERFORM 530-COPY-RESULT-FROM-TABLE THRU 530-EXIT
088900         MOVE 'OK' TO WS-CR-STATUS
089000     ELSE
089100         PERFORM 500-LOAD-GRID-FROM-TABLE THRU 500-EXIT
089200         PERFORM 510-COMPUTE-NEXT-GENERATION THRU 510-EXIT
089300         PERFORM 520-CHECK-STABLE THRU 520-EXIT
089400         ADD 1 TO WS-BT-GEN(WS-CR-TABLE-POS)
089500         IF WS-GRID-STABLE
089600             SET WS-BT-FINAL-YES(WS-CR-TABLE-POS) TO TRUE
089700         ELSE
089800             SET WS-BT-FINAL-NO(WS-CR-TABLE-POS) TO TRUE
089900         END-IF
090000         MOVE WS-NXT-GRID-STRING TO WS-BT-CELLS(WS-CR-TABLE-POS)
090100         PERFORM 530-COPY-RESULT-FROM-TABLE THRU 530-EXIT
090200         MOVE 'OK' TO WS-CR-STATUS
090300     END-IF.
090400 400-EXIT.
090500     EXIT.
090600
090700*LOAD THE CURRENT BOARD-TABLE ENTRY INTO THE WORKING GRID.
090800*EVERY ACTION THAT RUNS AT LEAST ONE GENERATION STEP ('N',
090900*'I', 'F') GOES THROUGH HERE FIRST -- 'G' NEVER DOES, SINCE IT
091000*DOES NOT NEED THE WORKING GRID AT ALL.
091100*WS-CR-HEIGHT/WS-CR-WIDTH ARE RELOADED HERE EVERY TIME RATHER
091200*THAN TRUSTED FROM AN EARLIER CALL -- CHEAP INSURANCE AGAINST
091300*A FUTURE CALLER THAT SKIPS A STEP IN THE EXPECTED SEQUENCE.
091400 500-LOAD-GRID-FROM-TABLE.
091500     MOVE WS-BT-HEIGHT(WS-CR-TABLE-POS) TO WS-CR-HEIGHT
091600     MOVE WS-BT-WIDTH(WS-CR-TABLE-POS)  TO WS-CR-WIDTH
091700     MOVE WS-BT-CELLS(WS-CR-TABLE-POS)  TO WS-CUR-GRID-STRING.
091800 500-EXIT.
091900     EXIT.
092000
092100*COMPUTE THE NEXT GENERATION OF THE CURRENT GRID, BOUNDED (NON-
092200*WRAP) EDGES -- RCG-014.  THE NEXT GRID STARTS AS A COPY OF THE
092300*CURRENT GRID SO THE DEAD PADDING OUTSIDE HEIGHT/WIDTH, WHICH
092400*NEVER CHANGES, COMES ALONG FOR FREE.  ONLY THE CELLS WITHIN
092500*THE BOARD'S OWN HEIGHT X WIDTH ARE VISITED BY 511-SCAN-ROW
092600*BELOW -- PADDING CELLS OUTSIDE THAT FRAME ARE NEVER LIVE TO
092700*BEGIN WITH AND SO NEVER NEED RECOMPUTING.
092800 510-COMPUTE-NEXT-GENERATION.
092900     MOVE WS-CUR-GRID-STRING TO WS-NXT-GRID-STRING
093000     PERFORM 511-SCAN-ROW
093100             VARYING WS-ROW-SUB FROM 1 BY 1
093200             UNTIL WS-ROW-SUB > WS-CR-HEIGHT.
093300 510-EXIT.
093400     EXIT.
093500
093600*ONE ROW OF THE NEXT-GENERATION SCAN -- VISITS EVERY COLUMN OF
093700*THE CURRENT ROW IN TURN.
093800 511-SCAN-ROW.
093900     PERFORM 512-SCAN-COLUMN
094000             VARYING WS-COL-SUB FROM 1 BY 1
094100             UNTIL WS-COL-SUB > WS-CR-WIDTH.
094200
094300*NEXT STATE OF ONE CELL.  A LIVE CELL SURVIVES ON 2 OR 3 LIVE
094400*NEIGHBORS (OTHERWISE IT DIES OF UNDER- OR OVER-POPULATION); A
094500*DEAD CELL COMES TO LIFE ON EXACTLY 3.  THESE ARE THE ONLY TWO
094600*RULES IN THE ENTIRE GENERATION ENGINE -- EVERYTHING ELSE IN
094700*510-514 EXISTS JUST TO COUNT THE NEIGHBOR AT (WS-ROW-SUB,
094800*WS-COL-SUB) CORRECTLY BEFORE THESE TWO IFS RUN.
094900 512-SCAN-COLUMN.
095000     MOVE ZERO TO WS-NEIGHBOR-CNT
095100     PERFORM 513-COUNT-NEIGHBOR-ROW
095200             VARYING WS-DELTA-ROW FROM -1 BY 1
095300             UNTIL WS-DELTA-ROW > 1
095400     IF WS-CUR-CELL(WS-ROW-SUB, WS-COL-SUB) = WS-LIVE-CELL
095500         IF WS-NEIGHBOR-CNT = 2 OR WS-NEIGHBOR-CNT = 3
095600             MOVE WS-LIVE-CELL TO
095700                 WS-NXT-CELL(WS-ROW-SUB, WS-COL-SUB)
095800         ELSE
095900             MOVE WS-DEAD-CELL TO
096000                 WS-NXT-CELL(WS-ROW-SUB, WS-COL-SUB)
096100         END-IF
096200     ELSE
096300         IF WS-NEIGHBOR-CNT = 3
096400             MOVE WS-LIVE-CELL TO
096500                 WS-NXT-CELL(WS-ROW-SUB, WS-COL-SUB)
096600         ELSE
096700             MOVE WS-DEAD-CELL TO
096800                 WS-NXT-CELL(WS-ROW-SUB, WS-COL-SUB)
096900         END-IF
097000     END-IF.
097100
097200*ONE ROW OF THE 3X3 NEIGHBORHOOD AROUND (WS-ROW-SUB, WS-COL-SUB)
097300*-- WALKS THE THREE COLUMN OFFSETS AT THIS ROW OFFSET.
097400 513-COUNT-NEIGHBOR-ROW.
097500     PERFORM 514-COUNT-NEIGHBOR-COL
097600             VARYING WS-DELTA-COL FROM -1 BY 1
097700             UNTIL WS-DELTA-COL > 1.
097800
097900*SKIP (DELTA-ROW, DELTA-COL) = (0,0) -- THAT IS THE CELL ITSELF,
098000*NOT A NEIGHBOR.  AN OFF-FRAME NEIGHBOR (ROW OR COLUMN OUTSIDE
098100*1..HEIGHT / 1..WIDTH) SIMPLY COUNTS AS DEAD -- EDGES DO NOT WRAP.
098200*THIS RANGE CHECK IS THE BOUNDED-EDGE FIX FROM RCG-014; THE
098300*ORIGINAL 1986 VERSION OF THIS LOGIC WRAPPED THE TOP ROW INTO
098400*THE BOTTOM ROW AND THE LEFT COLUMN INTO THE RIGHT COLUMN,
098500*WHICH THE RESEARCH GROUP DID NOT WANT.
098600 514-COUNT-NEIGHBOR-COL.
098700     IF WS-DELTA-ROW NOT = 0 OR WS-DELTA-COL NOT = 0
098800         ADD WS-ROW-SUB WS-DELTA-ROW GIVING WS-NBR-ROW
098900         ADD WS-COL-SUB WS-DELTA-COL GIVING WS-NBR-COL
099000         IF WS-NBR-ROW >= 1 AND WS-NBR-ROW <= WS-CR-HEIGHT AND
099100            WS-NBR-COL >= 1 AND WS-NBR-COL <= WS-CR-WIDTH
099200             IF WS-CUR-CELL(WS-NBR-ROW, WS-NBR-COL) = WS-LIVE-CELL
099300                 ADD 1 TO WS-NEIGHBOR-CNT
099400             END-IF
099500         END-IF
099600     END-IF.
099700
099800*THE NEW GRID IS FINAL (FOR A SINGLE STEP) IFF IT EXACTLY
099900*MATCHES THE GRID IT WAS COMPUTED FROM -- EVERY CELL, NOT JUST
100000*THE CELLS WITHIN HEIGHT X WIDTH, BUT THAT IS SAFE SINCE THE
100100*PADDING OUTSIDE THE FRAME NEVER CHANGES ON EITHER SIDE OF THE
100200*COMPARE.
100300 520-CHECK-STABLE.
100400     IF WS-NXT-GRID-STRING = WS-CUR-GRID-STRING
100500         SET WS-GRID-STABLE TO TRUE
100600     ELSE
100700         SET WS-GRID-NOT-STABLE TO TRUE
100800     END-IF.
100900 520-EXIT.
101000     EXIT.
101100
101200*COPY A BOARD-TABLE ENTRY OUT TO THE CURRENT-REQUEST WORK AREA
101300*AND RECOUNT ITS LIVE CELLS.  CALLED BY ALL FOUR ACTIONS AT THE
101400*POINT WHERE THE BOARD'S STATE FOR THIS REQUEST IS FINAL -- BY
101500*'G' IMMEDIATELY, BY 'N'/'I'/'F' ONLY AFTER THEIR OWN EVOLUTION
101600*LOGIC HAS FINISHED UPDATING THE TABLE ENTRY.
101700 530-COPY-RESULT-FROM-TABLE.
101800     MOVE WS-BT-HEIGHT(WS-CR-TABLE-POS)    TO WS-CR-HEIGHT
101900     MOVE WS-BT-WIDTH(WS-CR-TABLE-POS)     TO WS-CR-WIDTH
102000     MOVE WS-BT-GEN(WS-CR-TABLE-POS)       TO WS-CR-GEN
102100     MOVE WS-BT-FINAL-SW(WS-CR-TABLE-POS)  TO WS-CR-FINAL-SW
102200     MOVE WS-BT-CELLS(WS-CR-TABLE-POS)     TO WS-CR-CELLS
102300     PERFORM 600-COUNT-LIVE-CELLS THRU 600-EXIT.
102400 530-EXIT.
102500     EXIT.
102600
102700*ACTION 'I' -- ITERATE UP TO REQ-ITER-CNT STEPS, STOPPING EARLY
102800*AS SOON AS A STEP PRODUCES A GRID EQUAL TO ITS PREDECESSOR
102900*(STABLE).  AN ITERATION COUNT OF ZERO PERFORMS NO STEPS, WHICH
103000*BEHAVES LIKE ACTION 'G'.  A BOARD ALREADY FINAL IS RETURNED
103100*UNCHANGED.  THE PERFORM BELOW STOPS ON THE FIRST OF TWO
103200*CONDITIONS -- THE REQUESTED COUNT IS REACHED, OR STABILITY IS
103300*FOUND -- SO THE GENERATION COUNTER ENDS UP INCREMENTED ONCE
103400*PER STEP ACTUALLY PERFORMED, NEVER ONCE PER STEP REQUESTED.
103500 420-ACTION-ITERATE.
103600     ADD 1 TO WS-TOT-ACTION-I
103700     IF WS-BT-FINAL-YES(WS-CR-TABLE-POS)
103800         PERFORM 530-COPY-RESULT-FROM-TABLE THRU 530-EXIT
103900         MOVE 'OK' TO WS-CR-STATUS
104000     ELSE
104100         MOVE RQ-ITER-CNT TO WS-ITER-LIMIT
104200         SET WS-GRID-NOT-STABLE TO TRUE
104300         PERFORM 421-ITERATE-STEP THRU 421-EXIT
104400                 VARYING WS-ITER-SUB FROM 1 BY 1
104500                 UNTIL WS-ITER-SUB > WS-ITER-LIMIT
104600                    OR WS-GRID-STABLE
104700         PERFORM 530-COPY-RESULT-FROM-TABLE THRU 530-EXIT
104800         MOVE 'OK' TO WS-CR-STATUS
104900     END-IF.
105000 420-EXIT.
105100     EXIT.
105200
105300*ONE STEP OF THE 'I' ITERATION.  LOADS THE GRID FRESH FROM THE
105400*TABLE EVERY TIME RATHER THAN CARRYING IT IN A LOCAL VARIABLE
105500*ACROSS ITERATIONS, SINCE THE TABLE ENTRY IS UPDATED AT THE END
105600*OF EVERY STEP ANYWAY AND IS THE SINGLE SOURCE OF TRUTH FOR
105700*WHERE THE BOARD CURRENTLY STANDS.
105800*WS-ITER-LIMIT HOLDS RQ-ITER-CNT FOR THE DURATION OF THE LOOP
105900*RATHER THAN COMPARING AGAINST RQ-ITER-CNT DIRECTLY -- THE
106000*REQUEST RECORD AREA IS NOT TOUCHED AGAIN UNTIL THE NEXT READ.
106100 421-ITERATE-STEP.
106200     PERFORM 500-LOAD-GRID-FROM-TABLE THRU 500-EXIT
106300     PERFORM 510-COMPUTE-NEXT-GENERATION THRU 510-EXIT
106400     PERFORM 520-CHECK-STABLE THRU 520-EXIT
106500     ADD 1 TO WS-BT-GEN(WS-CR-TABLE-POS)
106600     MOVE WS-NXT-GRID-STRING TO WS-BT-CELLS(WS-CR-TABLE-POS)
106700     IF WS-GRID-STABLE
106800         SET WS-BT-FINAL-YES(WS-CR-TABLE-POS) TO TRUE
106900     END-IF.
107000 421-EXIT.
107100     EXIT.
107200
107300*ACTION 'F' -- RUN THE BOARD FORWARD UNTIL IT REACHES A FINAL
107400*STATE (STABLE OR CYCLING), UP TO WS-MAX-ITERATIONS STEPS
107500*(RCG-061).  A GRID SIGNATURE IS RECORDED BEFORE THE SEARCH
107600*STARTS AND AFTER EVERY STEP; IF A SIGNATURE REPEATS, THE BOARD
107700*HAS CYCLED AND IS TREATED AS FINAL (RCG-073).  IF NEITHER A
107800*STABLE NOR A CYCLING STATE TURNS UP WITHIN THE CAP, THE REQUEST
107900*FAILS WITH STATUS 'NC' BUT THE BOARD KEEPS WHATEVER STATE AND
108000*GENERATION IT REACHED -- THE EVOLVED STATE IS NOT ROLLED BACK
108100*JUST BECAUSE THE SEARCH DID NOT FIND A FINAL STATE IN TIME.
108200*----------------------------------------------------------------
108300*DEBUGGING NOTE (ADDED BY MAH, RCG-073 POST-MORTEM)
108400*----------------------------------------------------------------
108500*IF A REQUEST COMES BACK STATUS 'NC' AND THE TERMINAL OPERATOR
108600*SWEARS THE BOARD LOOKED LIKE IT WAS JUST OSCILLATING BETWEEN
108700*TWO SHAPES, THE FIRST THING TO CHECK IS WHETHER THE OSCILLATION
108800*PERIOD IS LONGER THAN WS-MAX-ITERATIONS ITSELF -- A PERIOD-900
108900*OSCILLATOR CAN LEGITIMATELY EXHAUST THE CAP BEFORE ITS SIGNATURE
109000*EVER REPEATS.  THIS IS RARE IN PRACTICE (NOBODY HAS SUBMITTED A
109100*BOARD WITH A PERIOD THAT LONG SINCE THIS WENT IN) BUT IT IS NOT
109200*A BUG WHEN IT HAPPENS.  RUN THE BOARD AGAIN WITH ACTION 'I' AND
109300*A LARGE ITERATION COUNT TO SEE THE PATTERN DIRECTLY IF IN DOUBT.
109400*----------------------------------------------------------------
109500 440-ACTION-FINAL.
109600     ADD 1 TO WS-TOT-ACTION-F
109700     IF WS-BT-FINAL-YES(WS-CR-TABLE-POS)
109800         PERFORM 530-COPY-RESULT-FROM-TABLE THRU 530-EXIT
109900         MOVE 'OK' TO WS-CR-STATUS
110000     ELSE
110100         MOVE ZERO TO WS-VISITED-COUNT
110200         PERFORM 500-LOAD-GRID-FROM-TABLE THRU 500-EXIT
110300         PERFORM 441-RECORD-SIGNATURE THRU 441-EXIT
110400         SET WS-GRID-NOT-STABLE TO TRUE
110500         SET WS-CYCLE-NOT-FOUND TO TRUE
110600         PERFORM 442-FINAL-STEP THRU 442-EXIT
110700                 VARYING WS-ITER-SUB FROM 1 BY 1
110800                 UNTIL WS-ITER-SUB > WS-MAX-ITERATIONS
110900                    OR WS-GRID-STABLE OR WS-CYCLE-FOUND
111000         IF WS-GRID-STABLE OR WS-CYCLE-FOUND
111100             SET WS-BT-FINAL-YES(WS-CR-TABLE-POS) TO TRUE
111200             PERFORM 530-COPY-RESULT-FROM-TABLE THRU 530-EXIT
111300             MOVE 'OK' TO WS-CR-STATUS
111400             ADD 1 TO WS-TOT-FINAL-REACHED
111500         ELSE
111600             SET WS-BT-FINAL-NO(WS-CR-TABLE-POS) TO TRUE
111700             PERFORM 530-COPY-RESULT-FROM-TABLE THRU 530-EXIT
111800             MOVE 'NC' TO WS-CR-STATUS
111900             ADD 1 TO WS-TOT-CAP-EXCEEDED
112000         END-IF
112100     END-IF.
112200 440-EXIT.
112300     EXIT.
112400
112500*RECORD THE CURRENT GRID'S SIGNATURE IN THE VISITED TABLE.
112600*CALLED ONCE BEFORE THE SEARCH LOOP STARTS (FOR THE STARTING
112700*GRID) AND ONCE MORE AFTER EVERY STEP THAT DID NOT ALREADY
112800*TURN UP A CYCLE -- SEE 442 BELOW.  THE SIGNATURE IS JUST THE
112900*FLAT ROW-MAJOR GRID STRING; TWO IDENTICAL GRIDS ALWAYS HAVE
113000*IDENTICAL SIGNATURES SINCE THE OFF-FRAME PADDING IS ALWAYS
113100*DEAD AND NEVER VARIES BETWEEN BOARDS OF THE SAME SIZE.
113200*WS-VISITED-COUNT IS RESET TO ZERO AT THE TOP OF 440-ACTION-
113300*FINAL FOR EVERY REQUEST -- THE SIGNATURE TABLE BELONGS TO A
113400*SINGLE 'F' SEARCH AND CARRIES NOTHING OVER FROM ONE REQUEST
113500*TO THE NEXT, EVEN TWO 'F' REQUESTS AGAINST THE SAME BOARD-ID.
113600 441-RECORD-SIGNATURE.
113700     ADD 1 TO WS-VISITED-COUNT
113800     MOVE WS-CUR-GRID-STRING TO WS-VS-SIGNATURE(WS-VISITED-COUNT).
113900 441-EXIT.
114000     EXIT.
114100
114200*ONE STEP OF THE 'F' FINAL-STATE SEARCH.  UNLIKE 421-ITERATE-
114300*STEP, THE NEW GRID IS COPIED BACK INTO WS-CUR-GRID-STRING AS
114400*WELL AS THE TABLE, SINCE 443 BELOW NEEDS TO COMPARE IT AGAINST
114500*EVERY PRIOR SIGNATURE, NOT JUST RELOAD IT FROM THE TABLE.  A
114600*SIGNATURE IS ONLY ADDED WHEN THE STEP IS NEITHER STABLE NOR A
114700*CYCLE HIT -- ONCE THE SEARCH HAS AN ANSWER THERE IS NO POINT
114800*GROWING THE VISITED TABLE ANY FURTHER.
114900*THE ONLY PARAGRAPH IN THE WHOLE PROGRAM THAT WRITES THE SAME
115000*GENERATED GRID TO TWO PLACES (WS-CUR-GRID-STRING AND THE
115100*TABLE) IN ONE STEP -- EVERY OTHER CALLER OF 510 ONLY NEEDS ONE.
115200 442-FINAL-STEP.
115300     PERFORM 510-COMPUTE-NEXT-GENERATION THRU 510-EXIT
115400     PERFORM 520-CHECK-STABLE THRU 520-EXIT
115500     ADD 1 TO WS-BT-GEN(WS-CR-TABLE-POS)
115600     MOVE WS-NXT-GRID-STRING TO WS-CUR-GRID-STRING
115700     MOVE WS-CUR-GRID-STRING TO WS-BT-CELLS(WS-CR-TABLE-POS)
115800     IF NOT WS-GRID-STABLE
115900         PERFORM 443-SEARCH-SIGNATURE THRU 443-EXIT
116000         IF NOT WS-CYCLE-FOUND
116100             PERFORM 441-RECORD-SIGNATURE THRU 441-EXIT
116200         END-IF
116300     END-IF.
116400 442-EXIT.
116500     EXIT.
116600
116700*LINEAR SEARCH OF THE VISITED-SIGNATURE TABLE FOR THIS GRID.
116800*RCG-073 -- BEFORE THIS EXISTED, AN OSCILLATING BOARD (ONE THAT
116900*FLIPS BETWEEN TWO OR MORE STATES FOREVER WITHOUT EVER GOING
117000*FULLY STABLE) ALWAYS RODE THE FINAL-STATE SEARCH ALL THE WAY
117100*TO THE 1000-ITERATION CAP AND CAME BACK 'NC', EVEN THOUGH THE
117200*BOARD HAD CLEARLY SETTLED INTO A REPEATING PATTERN.  A LINEAR
117300*SCAN IS USED RATHER THAN A SEARCH ALL BECAUSE THE VISITED
117400*TABLE IS BUILT IN DISCOVERY ORDER, NOT SORTED BY SIGNATURE.
117500 443-SEARCH-SIGNATURE.
117600     SET WS-CYCLE-NOT-FOUND TO TRUE
117700     PERFORM 444-COMPARE-SIGNATURE
117800             VARYING WS-VS-IDX FROM 1 BY 1
117900             UNTIL WS-VS-IDX > WS-VISITED-COUNT OR WS-CYCLE-FOUND.
118000 443-EXIT.
118100     EXIT.
118200
118300*COMPARE ONE VISITED-TABLE ENTRY AGAINST THE CURRENT GRID.
118400 444-COMPARE-SIGNATURE.
118500     IF WS-VS-SIGNATURE(WS-VS-IDX) = WS-CUR-GRID-STRING
118600         SET WS-CYCLE-FOUND TO TRUE
118700     END-IF.
118800
118900*COUNT LIVE CELLS WITHIN THE HEIGHT X WIDTH OF WS-CR-CELLS.
119000*RCG-112 -- ADDED SO THE TERMINAL DOES NOT HAVE TO SCAN THE
119100*RETURNED GRID ITSELF JUST TO KNOW HOW MANY CELLS ARE LIVE.
119200*ONLY CELLS INSIDE THE BOARD'S OWN HEIGHT AND WIDTH ARE
119300*COUNTED -- THE DEAD PADDING OUTSIDE THAT FRAME NEVER
119400*CONTRIBUTES, EVEN THOUGH IT PHYSICALLY SHARES THE SAME
119500*400-BYTE STORAGE.
119600 600-COUNT-LIVE-CELLS.
119700     MOVE ZERO TO WS-LIVE-COUNT
119800     PERFORM 610-COUNT-ROW
119900             VARYING WS-ROW-SUB FROM 1 BY 1
120000             UNTIL WS-ROW-SUB > WS-CR-HEIGHT
120100     MOVE WS-LIVE-COUNT TO WS-CR-LIVE-CNT.
120200 600-EXIT.
120300     EXIT.
120400
120500*ONE ROW OF THE LIVE-CELL COUNT.
120600*SAME ROW/COLUMN SUBSCRIPT PAIR AS THE GENERATION ENGINE ABOVE
120700*(510-514) -- THAT IS WHY WS-ROW-SUB AND WS-COL-SUB WERE MOVED
120800*TO 77-LEVEL UNDER RCG-211 RATHER THAN LEFT AS PART OF SOME
120900*GROUP THAT ONLY ONE OF THE TWO CALLERS WOULD OTHERWISE OWN.
121000 610-COUNT-ROW.
121100     PERFORM 620-COUNT-COLUMN
121200             VARYING WS-COL-SUB FROM 1 BY 1
121300             UNTIL WS-COL-SUB > WS-CR-WIDTH.
121400
121500*ONE CELL OF THE LIVE-CELL COUNT.
121600 620-COUNT-COLUMN.
121700     IF WS-CR-CELL(WS-ROW-SUB, WS-COL-SUB) = WS-LIVE-CELL
121800         ADD 1 TO WS-LIVE-COUNT
121900     END-IF.
122000
122100*WRITE THE RESULT RECORD AND ROLL THE LIVE-CELL COUNT INTO THE
122200*RUN TOTAL.  THIS PARAGRAPH RUNS FOR EVERY REQUEST NO MATTER
122300*WHICH OF THE FOUR ACTIONS (OR NEITHER, FOR 'NF'/'IV') HANDLED
122400*IT -- WS-CURRENT-REQUEST ALWAYS HOLDS THE FINAL ANSWER FOR
122500*THIS TRANSACTION BY THE TIME 300-PROCESS-REQUESTS CALLS HERE.
122600 390-WRITE-RESULT.
122700     MOVE WS-CR-BOARD-ID  TO RS-BOARD-ID
122800     MOVE WS-CR-HEIGHT    TO RS-HEIGHT
122900     MOVE WS-CR-WIDTH     TO RS-WIDTH
123000     MOVE WS-CR-GEN       TO RS-GEN
123100     MOVE WS-CR-FINAL-SW  TO RS-FINAL-SW
123200     MOVE WS-CR-LIVE-CNT  TO RS-LIVE-CNT
123300     MOVE WS-CR-STATUS    TO RS-STATUS-CD
123400     MOVE WS-CR-CELLS     TO RS-CELLS
123500     WRITE RS-RESULT-RECORD
123600     ADD WS-CR-LIVE-CNT TO WS-TOT-LIVE-CELLS.
123700 390-EXIT.
123800     EXIT.
123900
124000*OPTIONAL AUDIT-TRAIL LINE, PRINTED ONLY WHEN UPSI-0 IS ON.
124100*RCG-140 -- ADDED FOR THE TERMINAL OPERATORS WHO WANTED TO SEE
124200*EVERY TRANSACTION GO BY ON THE PRINTED REPORT INSTEAD OF
124300*HAVING TO PULL THE RESULTS FILE APART AFTERWARD.  NORMAL
124400*PRODUCTION RUNS LEAVE UPSI-0 OFF AND THIS PARAGRAPH NEVER
124500*RUNS.
124600*----------------------------------------------------------------
124700*OPERATIONS NOTE (DWC, RCG-140)
124800*----------------------------------------------------------------
124900*UPSI-0 IS THE ONLY SWITCH THIS PROGRAM LOOKS AT.  IT IS SET IN
125000*THE RUN JCL'S PARM STRING (SEE THE SAMPLE JCL ABOVE, PARM=
125100*'UPSI=00000000' FOR THE SWITCH OFF) AND CANNOT BE CHANGED ONCE
125200*THE STEP STARTS.  TURNING IT ON MAKES THE REPORT ROUGHLY ONE
125300*PRINT LINE LONGER PER TRANSACTION, WHICH ON A BUSY NIGHT CAN
125400*RUN THE REPORT PAST ITS USUAL PAGE COUNT -- IF THE SYSOUT CLASS
125500*HAS A PAGE LIMIT, CHECK IT BEFORE TURNING THE SWITCH ON FOR A
125600*FULL PRODUCTION NIGHT RATHER THAN A ONE-OFF DIAGNOSTIC RUN.
125700*----------------------------------------------------------------
125800 395-PRINT-DETAIL-LINE.
125900     MOVE SPACES          TO WS-DETAIL-LINE
126000     MOVE WS-CR-BOARD-ID  TO WD-BOARD-ID
126100     MOVE RQ-ACTION-CD    TO WD-ACTION
126200     MOVE WS-CR-GEN       TO WD-GEN
126300     MOVE WS-CR-LIVE-CNT  TO WD-LIVE-CNT
126400     MOVE WS-CR-FINAL-SW  TO WD-FINAL-SW
126500     MOVE WS-CR-STATUS    TO WD-STATUS
126600     WRITE RP-PRINT-LINE FROM WS-DETAIL-LINE
126700             AFTER ADVANCING 1 LINE.
126800 395-EXIT.
126900     EXIT.
127000
127100*REWRITE THE BOARDS MASTER FROM THE UPDATED IN-MEMORY TABLE,
127200*BOARD-ID SEQUENCE PRESERVED, FOR TOMORROW NIGHT'S RUN.  RCG-177
127300*MADE THIS RUN EVERY NIGHT, EVEN IF REQSTIN WAS EMPTY -- BEFORE
127400*THAT CHANGE A ZERO-TRANSACTION NIGHT LEFT BOARDOUT UNWRITTEN,
127500*AND THE NEXT NIGHT'S COMPARE AGAINST THE PRIOR RUN'S OUTPUT
127600*FAILED BECAUSE THE FILE WAS MISSING ENTIRELY.
127700*----------------------------------------------------------------
127800*OPERATIONS NOTE (MAH, RCG-177)
127900*----------------------------------------------------------------
128000*BOARDOUT IS ALWAYS WRITTEN IN FULL, EVEN WHEN NOT ONE BOARD ON
128100*THE MASTER CHANGED STATE THIS RUN.  RESIST THE TEMPTATION TO
128200*SHORT-CIRCUIT THIS PARAGRAPH WHEN WS-TOT-REQUESTS-READ IS ZERO
128300*-- OPERATIONS TRIED THAT ONCE BEFORE RCG-177 WAS WRITTEN UP AND
128400*THE NEXT NIGHT'S STEP FAILED ITS OPEN INPUT AGAINST A DATA SET
128500*THAT SIMPLY WAS NOT THERE.
128600*----------------------------------------------------------------
128700 700-WRITE-BOARD-MASTER.
128800     PERFORM 710-WRITE-BOARD-ENTRY
128900             VARYING WS-BT-IDX FROM 1 BY 1
129000             UNTIL WS-BT-IDX > WS-BOARD-COUNT.
129100 700-EXIT.
129200     EXIT.
129300
129400*WRITE ONE BOARD-TABLE ENTRY BACK OUT TO THE BOARDS MASTER,
129500*INCLUDING WHATEVER GENERATION/FINAL-FLAG/CELL CHANGES THIS
129600*RUN'S REQUESTS MADE TO IT.
129700*WRITES THE WHOLE TABLE BACK, BOARD-ID ASCENDING, EVEN THE
129800*ENTRIES NO REQUEST TOUCHED TONIGHT -- THEIR FIELDS ARE
129900*UNCHANGED FROM WHAT 220-BUILD-BOARD-ENTRY LOADED AT THE TOP
130000*OF THE RUN, SO WRITING THEM BACK UNMODIFIED IS CORRECT.
130100 710-WRITE-BOARD-ENTRY.
130200     MOVE WS-BT-BOARD-ID(WS-BT-IDX)    TO BO-BOARD-ID
130300     MOVE WS-BT-HEIGHT(WS-BT-IDX)      TO BO-BOARD-HEIGHT
130400     MOVE WS-BT-WIDTH(WS-BT-IDX)       TO BO-BOARD-WIDTH
130500     MOVE WS-BT-GEN(WS-BT-IDX)         TO BO-BOARD-GEN
130600     MOVE WS-BT-FINAL-SW(WS-BT-IDX)    TO BO-BOARD-FINAL-SW
130700     MOVE WS-BT-CELLS(WS-BT-IDX)       TO BO-BOARD-CELLS
130800     WRITE BO-BOARD-MASTER-RECORD.
130900
131000*PRINT THE CONTROL-TOTAL BLOCK.  ONE LINE PER COUNTER -- THERE
131100*ARE NO INTERMEDIATE CONTROL BREAKS SINCE REQUESTS ARE NOT
131200*GROUPED BY ANYTHING.  RCG-203 SPLIT THE OLD SINGLE 'ERRORS'
131300*LINE INTO SEPARATE NOT-FOUND AND INVALID-BOARD LINES; THE
131400*BLANK-LINE SPACING BETWEEN GROUPS (2 LINES INSTEAD OF 1) MARKS
131500*WHERE ONE LOGICAL GROUP OF TOTALS ENDS AND THE NEXT BEGINS.
131600*TOTALS ARE PRINTED IN THE ORDER A RESEARCH GROUP SUPERVISOR
131700*READS THEM: HOW MANY TRANSACTIONS CAME IN, HOW THEY SPLIT
131800*ACROSS THE FOUR ACTION CODES, HOW MANY FAILED AND WHY, AND
131900*FINALLY THE TWO FIGURES (FINAL STATES REACHED, TOTAL LIVE
132000*CELLS WRITTEN) THAT THE RESEARCH GROUP ACTUALLY PUBLISHES IN
132100*ITS OWN WEEKLY SUMMARY.  DO NOT REORDER THIS WITHOUT CHECKING
132200*WITH RCG FIRST -- THEY HAVE A SCREEN-SCRAPE JOB THAT READS
132300*THIS REPORT BY LINE NUMBER.
132400 800-PRINT-TOTALS.
132500     WRITE RP-PRINT-LINE FROM WS-REPORT-HEADING-3
132600             AFTER ADVANCING 2 LINES
132700     MOVE SPACES                TO WS-TOTAL-LINE
132800     MOVE 'REQUESTS READ'       TO WT-LABEL
132900     MOVE WS-TOT-REQUESTS-READ  TO WT-VALUE
133000     WRITE RP-PRINT-LINE FROM WS-TOTAL-LINE
133100             AFTER ADVANCING 2 LINES
133200     MOVE SPACES                TO WS-TOTAL-LINE
133300     MOVE 'ACTION G - GET'      TO WT-LABEL
133400     MOVE WS-TOT-ACTION-G       TO WT-VALUE
133500     WRITE RP-PRINT-LINE FROM WS-TOTAL-LINE
133600             AFTER ADVANCING 1 LINE
133700     MOVE SPACES                TO WS-TOTAL-LINE
133800     MOVE 'ACTION N - NEXT GEN' TO WT-LABEL
133900     MOVE WS-TOT-ACTION-N       TO WT-VALUE
134000     WRITE RP-PRINT-LINE FROM WS-TOTAL-LINE
134100             AFTER ADVANCING 1 LINE
134200     MOVE SPACES                TO WS-TOTAL-LINE
134300     MOVE 'ACTION I - ITERATE'  TO WT-LABEL
134400     MOVE WS-TOT-ACTION-I       TO WT-VALUE
134500     WRITE RP-PRINT-LINE FROM WS-TOTAL-LINE
134600             AFTER ADVANCING 1 LINE
134700     MOVE SPACES                TO WS-TOTAL-LINE
134800     MOVE 'ACTION F - FINAL'    TO WT-LABEL
134900     MOVE WS-TOT-ACTION-F       TO WT-VALUE
135000     WRITE RP-PRINT-LINE FROM WS-TOTAL-LINE
135100             AFTER ADVANCING 1 LINE
135200     MOVE SPACES                TO WS-TOTAL-LINE
135300     MOVE 'BOARDS NOT FOUND (NF)' TO WT-LABEL
135400     MOVE WS-TOT-NOT-FOUND      TO WT-VALUE
135500     WRITE RP-PRINT-LINE FROM WS-TOTAL-LINE
135600             AFTER ADVANCING 2 LINES
135700     MOVE SPACES                TO WS-TOTAL-LINE
135800     MOVE 'INVALID BOARDS (IV)' TO WT-LABEL
135900     MOVE WS-TOT-INVALID-BOARD  TO WT-VALUE
136000     WRITE RP-PRINT-LINE FROM WS-TOTAL-LINE
136100             AFTER ADVANCING 1 LINE
136200     MOVE SPACES                TO WS-TOTAL-LINE
136300     MOVE 'FINAL STATE NOT REACHED (NC)' TO WT-LABEL
136400     MOVE WS-TOT-CAP-EXCEEDED   TO WT-VALUE
136500     WRITE RP-PRINT-LINE FROM WS-TOTAL-LINE
136600             AFTER ADVANCING 1 LINE
136700     MOVE SPACES                TO WS-TOTAL-LINE
136800     MOVE 'FINAL STATES REACHED THIS RUN' TO WT-LABEL
136900     MOVE WS-TOT-FINAL-REACHED  TO WT-VALUE
137000     WRITE RP-PRINT-LINE FROM WS-TOTAL-LINE
137100             AFTER ADVANCING 2 LINES
137200     MOVE SPACES                TO WS-TOTAL-LINE
137300     MOVE 'TOTAL LIVE CELLS WRITTEN' TO WT-LABEL
137400     MOVE WS-TOT-LIVE-CELLS     TO WT-VALUE
137500     WRITE RP-PRINT-LINE FROM WS-TOTAL-LINE
137600             AFTER ADVANCING 1 LINE.
137700 800-EXIT.
137800     EXIT.
137900
138000*CLOSE EVERYTHING AND GO HOME.  NOTHING IN THIS PARAGRAPH IS
138100*CONDITIONAL -- ALL FIVE FILES ARE ALWAYS OPEN BY THE TIME
138200*000-MAIN-CONTROL REACHES HERE, SINCE 100-INITIALIZATION OPENS
138300*ALL FIVE UNCONDITIONALLY AT THE TOP OF THE RUN.
138400*BOARDOUT MUST BE CLOSED BEFORE THIS STEP ENDS OR THE NEXT
138500*NIGHT'S JOB WILL FIND THE MASTER STILL OPEN FOR OUTPUT AND
138600*FAIL ITS OWN OPEN INPUT -- THIS HAS HAPPENED ON THIS SHOP'S
138700*OTHER NIGHTLY JOBS WHEN A STOP RUN WAS REACHED VIA AN ABEND
138800*THAT SKIPPED THE CLOSE PARAGRAPH ENTIRELY, SO 000-MAIN-
138900*CONTROL ALWAYS PERFORMS THIS PARAGRAPH LAST, NEVER RELYING ON
139000*IMPLICIT CLOSE AT STOP RUN.
139100 900-TERMINATION.
139200     CLOSE BOARDS-IN-FILE
139300     CLOSE BOARDS-OUT-FILE
139400     CLOSE REQUESTS-FILE
139500     CLOSE RESULTS-FILE
139600     CLOSE REPORT-FILE.
139700 900-EXIT.
139800     EXIT.
139900
